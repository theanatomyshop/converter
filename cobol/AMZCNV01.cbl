000100 IDENTIFICATION DIVISION.
000110    PROGRAM-ID.          AMZCNV01.
000120    AUTHOR.              R IYER.
000130    INSTALLATION.        ANATOMY SHOP - ACCOUNTS RECEIVABLE.
000140    DATE-WRITTEN.        03/14/85.
000150    DATE-COMPILED.       03/14/85.
000160    SECURITY.            UNCLASSIFIED - INTERNAL SHOP USE ONLY.
000170
000180***************************************************************
000190*  MARKETPLACE SALES-TO-LEDGER VOUCHER CONVERSION.             *
000200*  READS ONE FLAT SETTLEMENT-REPORT RECORD PER INVOICE LINE    *
000210*  (SHIPMENT, REFUND, FREEREPLACEMENT OR CANCEL), BUILDS ONE   *
000220*  TAGGED-TEXT ACCOUNTING VOUCHER PER RECORD PLUS ONE FILE-    *
000230*  WIDE TCS SUMMARY VOUCHER, AND WRITES A DEBUG LOG THE RECON  *
000240*  DESK USES TO TIE THE VOUCHER FILE BACK TO THE EXTRACT.      *
000250***************************************************************
000260*  REVISION LOG
000270*  14 MAR 85  RIY  ORIGINAL PROGRAM - CONVERTED WHOLESALE         AMZCNV01
000280*             DISTRIBUTOR INVOICES TO GENERAL LEDGER VOUCHERS     AMZCNV01
000290*             FOR THE HOUSEWARES DIVISION CUTOVER.                AMZCNV01
000300*  02 SEP 87  RIY  ADDED CREDIT-NOTE HANDLING FOR RETURNED        AMZCNV01
000310*             GOODS, PREVIOUSLY A MANUAL JOURNAL ENTRY.           AMZCNV01
000320*  19 JAN 91  DKP  WIDENED THE ITEM-DESCRIPTION FIELD AFTER       AMZCNV01
000330*             CATALOG REVISION ADDED LONGER STOCK NAMES.          AMZCNV01
000340*  11 NOV 98  DKP  Y2K REMEDIATION - ALL DATE FIELDS ON THE            Y2K
000350*             SETTLEMENT EXTRACT EXPANDED TO 4-DIGIT YEARS;            Y2K
000360*             SYSTEM-DATE ACCEPT STILL RETURNS A 2-DIGIT YEAR          Y2K
000370*             SO A CENTURY WINDOW WAS ADDED AT 1000-INIT.              Y2K
000380*  06 APR 99  DKP  YEAR-END REGRESSION - CENTURY WINDOW TESTED         Y2K
000390*             AGAINST 1999/2000/2001 SAMPLE DATES, NO DEFECTS.         Y2K
000400*  23 OCT 05  MTV  DROPPED THE PRINTED SALES REGISTER - THE       AMZCNV01
000410*             DISTRIBUTOR SIDE OF THE BUSINESS WAS SOLD; THIS     AMZCNV01
000420*             PROGRAM NOW SERVES THE RETAIL LEDGER FEED ONLY.     AMZCNV01
000430*  01 JUL 17  MTV  GST ROLLOUT - REPLACED THE OLD STATE SALES-    AS-GST17
000440*             TAX SPLIT WITH CGST/SGST/IGST LEDGER ALLOCATION     AS-GST17
000450*             PER THE NEW UNION TAX REGIME.                       AS-GST17
000460*  14 MAR 19  MTV  ADDED UNION-TERRITORY (UTGST) LEDGER SPLIT      AS-UT19
000470*             FOR THE CHANDIGARH AND PUDUCHERRY SELLER SETUPS.     AS-UT19
000480*  05 APR 23  RSM  ANATOMY SHOP TICKET AS-0117 - REBUILT AS THE    AS-0117
000490*             AMAZON MARKETPLACE SETTLEMENT EXTRACT CONVERTER,     AS-0117
000500*             REPLACING THE WHOLESALE DISTRIBUTOR FEED THIS        AS-0117
000510*             PROGRAM WAS ORIGINALLY WRITTEN FOR.                  AS-0117
000520*  19 JUN 23  RSM  AS-0142 - ADDED UTGST LEDGER LINES AND THE      AS-0142
000530*             SHIPPING-PROMO-TAX SPLIT RULE.                       AS-0142
000540*  11 SEP 23  KDN  AS-0209 - WIDENED SHIP-TO-CITY, PASS THROUGH    AS-0209
000550*             FULFILMENT CHANNEL PER MARKETPLACE LAYOUT CHANGE.    AS-0209
000560*  03 NOV 23  KDN  AS-0233 - ADDED THE FILE-WIDE TCS SUMMARY       AS-0233
000570*             JOURNAL VOUCHER AND ITS PER-ORDER BILL ALLOCATION    AS-0233
000580*             TABLE (SEE AMZWRK01 SIZING NOTE).                    AS-0233
000590*  14 FEB 24  KDN  AS-0261 - Y2K-STYLE REVIEW OF THE DISPLAY-      AS-0261
000600*             DATE ROUTINE (SEE AMZWRK01), NO DEFECT FOUND.        AS-0261
000610*  03 JUN 24  RSM  AS-0287 - REWORKED COMPACT AMOUNT FORMATTING    AS-0287
000620*             TO PICK THE SIGN/WHOLE/CENTS APART WITH REDEFINES    AS-0287
000630*             INSTEAD OF THE OLD (AND WRONG ON A ZERO AMOUNT)      AS-0287
000640*             STRING-AND-TEST LOGIC.                               AS-0287
000650***************************************************************
000660
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700    C01 IS TOP-OF-FORM.
000710
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740
000750*    TRANSIN IS THE MARKETPLACE'S DAILY EXTRACT, RECEIVED ALREADY
000760*    SORTED BY ORDER-ID BY THE TIME IT REACHES THIS JOB - NO SORT
000770*    VERB IS NEEDED IN AMZCNV01 ITSELF.
000780    SELECT TRANS-MASTER
000790             ASSIGN TO TRANSIN
000800             ORGANIZATION IS LINE SEQUENTIAL.
000810
000820*    VOUCHOUT IS THE TAGGED-TEXT VOUCHER FEED PICKED UP BY THE
000830*    DOWNSTREAM LEDGER-LOAD JOB (NOT PART OF THIS PROGRAM).
000840    SELECT VOUCHER-OUT
000850             ASSIGN TO VOUCHOUT
000860             ORGANIZATION IS LINE SEQUENTIAL.
000870
000880*    DEBUGLOG IS UNCONDITIONAL - THERE IS NO RUNTIME SWITCH TO TURN
000890*    IT OFF, UNLIKE THE ORIGINAL DESKTOP TOOL'S "DEBUG" FLAG.
000900    SELECT DEBUG-LOG
000910             ASSIGN TO DEBUGLOG
000920             ORGANIZATION IS LINE SEQUENTIAL.
000930
000940 DATA DIVISION.
000950 FILE SECTION.
000960
000970*    ONE RECORD PER INVOICE LINE OFF THE MARKETPLACE EXTRACT - THE
000980*    LAYOUT ITSELF LIVES IN AMZTRX01 (COPY BELOW), NOT HERE, SO THIS
000990*    FD NEVER NEEDS TOUCHING WHEN A FIELD IS ADDED OR WIDENED.
001000 FD  TRANS-MASTER
001010    LABEL RECORD IS STANDARD
001020    RECORD CONTAINS 530 CHARACTERS
001030    DATA RECORD IS TR-TRANS-RECORD.
001040    COPY AMZTRX01.
001050
001060*    OUTBOUND TAGGED-TEXT VOUCHER FEED.  600 BYTES IS COMFORTABLY
001070*    ABOVE THE LONGEST LINE 8000-EMIT-VCH-LINE EVER BUILDS - THE
001080*    WORST CASE IS THE FIRST HALF OF 2300'S HEADER LINE WITH A LONG
001090*    PARTY/CITY NAME, STILL WELL UNDER THE LIMIT.
001100 FD  VOUCHER-OUT
001110    LABEL RECORD IS OMITTED
001120    RECORD CONTAINS 600 CHARACTERS
001130    DATA RECORD IS VOUCHER-LINE.
001140
001150*    UNSTRUCTURED - EVERY BUILDER PARAGRAPH STRINGS ITS OWN TAGGED
001160*    TEXT INTO WS-VCH-LINE-BUF (AMZOUT01) AND 8000 MOVES THE WHOLE
001170*    BUFFER HERE JUST BEFORE THE WRITE.
001180 01  VOUCHER-LINE                    PIC X(600).
001190
001200*    RECON-DESK TIE-OUT FILE.  ONE HEADING ROW (1200), ONE ROW PER
001210*    TRANSACTION RECORD (2900), ONE TRAILER ROW (3300).
001220 FD  DEBUG-LOG
001230    LABEL RECORD IS OMITTED
001240    RECORD CONTAINS 250 CHARACTERS
001250    DATA RECORD IS DEBUG-LINE.
001260
001270*    SAME PATTERN AS VOUCHER-LINE ABOVE, BUT FOR THE COMMA-DELIMITED
001280*    DEBUG LOG (WS-DBG-LINE-BUF, ALSO AMZOUT01).
001290 01  DEBUG-LINE                      PIC X(250).
001300
001310 WORKING-STORAGE SECTION.
001320*    SCRATCH/WORK AREAS - PARSED AMOUNTS, THE DATE-PARSE SUB-
001330*    ROUTINE'S SHARED PAD, THE MONTH-NAME TABLE, AND THE PER-ORDER
001340*    TCS TABLE (SEE AS-0233 REVISION NOTE ABOVE).
001350    COPY AMZWRK01.
001360*    THE TWO OUTPUT LINE BUFFERS AND THE FIXED/LITERAL TEXT (LEDGER
001370*    NAMES, COMPANY NAME, DUTY-HEAD LABELS) THAT NEVER VARIES BY
001380*    TRANSACTION.
001390    COPY AMZOUT01.
001400*    THE DEBUG-LOG COLUMN-HEADING LITERAL AND THE FOUR EDITED
001410*    TRAILER-TOTAL FIELDS 3300 LOADS BEFORE THE CLOSING STRING.
001420    COPY AMZDBG01.
001430
001440 PROCEDURE DIVISION.
001450
001460*    THE ENTIRE RUN IN FOUR LINES - EVERYTHING ELSE IN THIS PROGRAM
001470*    HANGS OFF ONE OF THESE THREE PERFORMS.  WS-NO-MORE-RECS IS SET
001480*    BY 9000-READ-TRANS ON THE TRANSIN AT-END CONDITION.
001490 0000-AMZCNV01.
001500*    ONE-TIME START-OF-RUN INITIALIZATION - OPENS FILES, WRITES
001510*    THE TWO FIXED HEADER LINES, PRIMES THE FIRST READ.
001520    PERFORM 1000-INIT.
001530*    ONE PERFORM OF THE MAIN LOOP PER TRANSACTION RECORD, UNTIL
001540*    THE PRIMING READ (OR A SUBSEQUENT ONE) HITS END OF FILE.
001550    PERFORM 2000-MAINLINE UNTIL WS-NO-MORE-RECS.
001560*    END-OF-RUN - SUMMARY VOUCHER, TRAILER LINES, FILE CLOSES.
001570    PERFORM 3000-CLOSING.
001580    STOP RUN.
001590
001600*    ----------------------------------------------------------------
001610*    1000 SERIES - OPEN FILES, WRITE THE ENVELOPE HEADER, SKIP THE
001620*    MARKETPLACE EXTRACT'S OWN HEADER ROW, PRIME THE READ.
001630*    ----------------------------------------------------------------
001640 1000-INIT.
001650    OPEN INPUT  TRANS-MASTER.
001660    OPEN OUTPUT VOUCHER-OUT.
001670    OPEN OUTPUT DEBUG-LOG.
001680*    ACCEPT FROM DATE RETURNS A 2-DIGIT YEAR - THE OLD Y2K WINDOW
001690*    RULE APPLIES: BELOW 70 IS 20XX, 70 AND ABOVE IS 19XX.  THIS
001700*    RUN-DATE STAMP ONLY DRIVES THE DEBUG-LOG TRAILER (3300), NOT
001710*    ANY VOUCHER DATE, SO THE WINDOW'S EDGE CASES NEVER TOUCH THE
001720*    BOOKS.
001730    ACCEPT WS-SYS-DATE-6 FROM DATE.
001740*    CENTURY WINDOW - A 2-DIGIT YEAR BELOW 70 IS 20XX, 70 AND
001750*    ABOVE IS 19XX (THE SAME BREAKPOINT THE SHOP HAS USED SINCE
001760*    THE ORIGINAL Y2K REVIEW).
001770    IF WS-SYS-YY < 70
001780        COMPUTE WS-SYS-YYYY = 2000 + WS-SYS-YY
001790    ELSE
001800        COMPUTE WS-SYS-YYYY = 1900 + WS-SYS-YY
001810    END-IF.
001820    MOVE WS-SYS-MM-6 TO WS-SYS-MM.
001830    MOVE WS-SYS-DD-6 TO WS-SYS-DD.
001840    PERFORM 1100-WRITE-ENV-HEADER.
001850    PERFORM 1200-WRITE-DEBUG-HEADING.
001860*    ONE PHYSICAL READ VERB SERVES BOTH THE PRIMING CALL FROM 1000
001870*    AND EVERY SUBSEQUENT CALL FROM THE BOTTOM OF 2000-MAINLINE.
001880    READ TRANS-MASTER
001890*           DISCARD THE MARKETPLACE EXTRACT'S OWN COLUMN-HEADING LINE
001900        AT END MOVE "NO" TO WS-MORE-RECS
001910    END-READ.
001920*    PRIME-THE-PUMP READ - THE FIRST RECORD IS FETCHED HERE, BEFORE
001930*    3000-MAIN-DRIVER EVER TESTS WS-MORE-RECS FOR THE FIRST TIME.
001940    IF WS-MORE-RECS = "YES"
001950*    RE-ARM THE READ FOR THE NEXT PASS THROUGH 2000-MAINLINE.
001960        PERFORM 9000-READ-TRANS
001970    END-IF.
001980
001990*    ---------------------------------------------------------------
002000*    1100 - THE ONE-TIME ENVELOPE/HEADER WRAPPER EVERY IMPORT FILE
002010*    NEEDS, WRITTEN ONCE BEFORE ANY VOUCHER.  MATCHING </BODY></
002020*    ENVELOPE> CLOSING TAGS ARE WRITTEN BY 1300 AT END-OF-RUN.
002030*    ---------------------------------------------------------------
002040 1100-WRITE-ENV-HEADER.
002050    MOVE SPACES TO WS-VCH-LINE-BUF.
002060    STRING "<ENVELOPE><HEADER><REQUESTTYPE>Import Data"
002070           "</REQUESTTYPE><REPORTNAME>Vouchers</REPORTNAME>"
002080           "<STATICVARIABLES><COMPANYNAME>" DELIMITED BY SIZE
002090           WS-FX-COMPANY-NAME DELIMITED BY SIZE
002100           "</COMPANYNAME></STATICVARIABLES></HEADER>"
002110           "<BODY><DATA>" DELIMITED BY SIZE
002120        INTO WS-VCH-LINE-BUF.
002130    PERFORM 8000-EMIT-VCH-LINE.
002140
002150*    ---------------------------------------------------------------
002160*    1200 - COMMA-DELIMITED COLUMN HEADING FOR THE DEBUG LOG, WRITTEN
002170*    ONCE SO THE RECON DESK CAN OPEN THE LOG DIRECTLY AS A
002180*    SPREADSHEET.
002190*    ---------------------------------------------------------------
002200 1200-WRITE-DEBUG-HEADING.
002210*    RUN-TOTAL TRAILER - FORMAT EACH OF THE FOUR TCS CONTROL TOTALS
002220*    THROUGH THE SAME COMPACT FORMATTER THE PER-RECORD DEBUG LINES
002230*    USE (2900) SO THE TRAILER FIGURES LOOK CONSISTENT WITH THE
002240*    DETAIL LINES ABOVE THEM IN THE LOG.
002250    MOVE SPACES TO WS-DBG-LINE-BUF.
002260    STRING WS-DBGH-COLS DELIMITED BY SPACE
002270        INTO WS-DBG-LINE-BUF.
002280    PERFORM 8100-EMIT-DBG-LINE.
002290
002300*    ----------------------------------------------------------------
002310*    2000 SERIES - ONE DETAIL VOUCHER PER TRANSACTION RECORD.
002320*    ----------------------------------------------------------------
002330 2000-MAINLINE.
002340    ADD 1 TO WS-REC-CTR.
002350*    PER-RECORD SEQUENCE - PARSE, CLASSIFY, HEADER, THEN EACH
002360*    LEDGER GROUP IN THE ORDER THE BOOKKEEPING SYSTEM EXPECTS
002370*    THEM ON THE VOUCHER.
002380    PERFORM 2100-PARSE-FIELDS.
002390    PERFORM 2200-CLASSIFY-VOUCHER.
002400    PERFORM 2300-BUILD-VCH-HEADER.
002410    PERFORM 2400-PARTY-LEDGER.
002420    PERFORM 2500-SHIP-LEDGERS.
002430    PERFORM 2600-GST-LEDGERS.
002440    PERFORM 2700-INVENTORY-LINE.
002450    PERFORM 2800-ACCUM-TCS.
002460    PERFORM 2900-DEBUG-DETAIL.
002470    PERFORM 9000-READ-TRANS.
002480
002490*    ----------------------------------------------------------------
002500*    2100 - PARSE AND NORMALIZE ONE RECORD'S FIELDS.
002510*    ----------------------------------------------------------------
002520 2100-PARSE-FIELDS.
002530    PERFORM 2110-PARSE-AMOUNTS.
002540    PERFORM 2120-PARSE-DATES.
002550*    UPPER-CASE A COPY OF THE TRANSACTION TYPE SO THE WS-TT-REFUND/
002560*    WS-TT-CANCEL 88-LEVELS (SEE AMZWRK01) MATCH REGARDLESS OF HOW
002570*    THE MARKETPLACE FEED HAPPENS TO CASE THE COLUMN THAT DAY.
002580    MOVE TR-TRANS-TYPE TO WS-TRANS-TYPE-UC.
002590    INSPECT WS-TRANS-TYPE-UC CONVERTING
002600        "abcdefghijklmnopqrstuvwxyz" TO
002610        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002620*    A ZERO OR NON-NUMERIC QUANTITY IS TREATED AS ONE UNIT RATHER
002630*    THAN REJECTING THE RECORD - THE INVENTORY LINE (2700) STILL
002640*    HAS TO BALANCE AGAINST THE PRINCIPAL AMOUNT EITHER WAY.
002650    IF TR-QUANTITY NUMERIC AND TR-QUANTITY > ZERO
002660        MOVE TR-QUANTITY TO WS-QTY-VALUE
002670    ELSE
002680        MOVE 1 TO WS-QTY-VALUE
002690    END-IF.
002700*    A BLANK SHIP-TO-COUNTRY MEANS A DOMESTIC ORDER ON THIS
002710*    FEED - DEFAULT IT SO THE HEADER NEVER PRINTS TWO BLANKS.
002720    IF TR-SHIP-TO-COUNTRY = SPACES
002730        MOVE "IN" TO WS-COUNTRY-CODE
002740    ELSE
002750        MOVE TR-SHIP-TO-COUNTRY TO WS-COUNTRY-CODE
002760    END-IF.
002770*    DEFAULTING BLANK SHIP-TO-COUNTRY TO "IN" MATTERS BECAUSE THE
002780*    MARKETPLACE FEED LEAVES THIS COLUMN BLANK ON THE OVERWHELMING
002790*    MAJORITY OF DOMESTIC ORDERS - ONLY EXPORT SHIPMENTS CARRY A
002800*    REAL COUNTRY CODE.
002810    PERFORM 2210-INTERSTATE-TEST.
002820    PERFORM 2220-TITLE-CASE-STATE.
002830
002840*    2110 - EACH OF THE 17 SIGNED-AMOUNT FIELDS IS ZEROED IF IT DID
002850*    NOT COME THROUGH AS NUMERIC - THE FLAT FILE'S ONLY BAD-DATA
002860*    TOLERANCE RULE (AS-0117 ORIGINAL DESIGN NOTE).
002870 2110-PARSE-AMOUNTS.
002880*    PRINCIPAL/INVOICE AMOUNTS AND THE FOUR LINE-ITEM GST HEADS.
002890*    PRINCIPAL (LINE-ITEM SALE VALUE).
002900*    TR-PRINCIPAL-AMT INTO WS-W-PRINCIPAL-AMT.
002910    IF TR-PRINCIPAL-AMT NUMERIC
002920        MOVE TR-PRINCIPAL-AMT TO WS-W-PRINCIPAL-AMT
002930    ELSE
002940        MOVE ZERO TO WS-W-PRINCIPAL-AMT
002950    END-IF.
002960*    INVOICE TOTAL.
002970*    TR-INVOICE-AMT INTO WS-W-INVOICE-AMT.
002980    IF TR-INVOICE-AMT NUMERIC
002990        MOVE TR-INVOICE-AMT TO WS-W-INVOICE-AMT
003000    ELSE
003010        MOVE ZERO TO WS-W-INVOICE-AMT
003020    END-IF.
003030*    LINE-ITEM CGST.
003040*    TR-CGST-TAX INTO WS-W-CGST-TAX.
003050    IF TR-CGST-TAX NUMERIC
003060        MOVE TR-CGST-TAX TO WS-W-CGST-TAX
003070    ELSE
003080        MOVE ZERO TO WS-W-CGST-TAX
003090    END-IF.
003100*    LINE-ITEM SGST.
003110*    TR-SGST-TAX INTO WS-W-SGST-TAX.
003120    IF TR-SGST-TAX NUMERIC
003130        MOVE TR-SGST-TAX TO WS-W-SGST-TAX
003140    ELSE
003150        MOVE ZERO TO WS-W-SGST-TAX
003160    END-IF.
003170*    LINE-ITEM IGST.
003180*    TR-IGST-TAX INTO WS-W-IGST-TAX.
003190    IF TR-IGST-TAX NUMERIC
003200        MOVE TR-IGST-TAX TO WS-W-IGST-TAX
003210    ELSE
003220        MOVE ZERO TO WS-W-IGST-TAX
003230    END-IF.
003240*    LINE-ITEM UTGST.
003250*    TR-UTGST-TAX INTO WS-W-UTGST-TAX.
003260    IF TR-UTGST-TAX NUMERIC
003270        MOVE TR-UTGST-TAX TO WS-W-UTGST-TAX
003280    ELSE
003290        MOVE ZERO TO WS-W-UTGST-TAX
003300    END-IF.
003310*    SHIPPING BASIS, SHIP-PROMO DISCOUNT/TAX, AND THE FOUR
003320*    SHIPPING-SIDE GST HEADS.
003330*    SHIPPING CHARGE BASIS.
003340*    TR-SHIP-AMT-BASIS INTO WS-W-SHIP-AMT-BASIS.
003350    IF TR-SHIP-AMT-BASIS NUMERIC
003360        MOVE TR-SHIP-AMT-BASIS TO WS-W-SHIP-AMT-BASIS
003370    ELSE
003380        MOVE ZERO TO WS-W-SHIP-AMT-BASIS
003390    END-IF.
003400*    SHIPPING PROMO DISCOUNT.
003410*    TR-SHIP-PROMO-DISC INTO WS-W-SHIP-PROMO-DISC.
003420    IF TR-SHIP-PROMO-DISC NUMERIC
003430        MOVE TR-SHIP-PROMO-DISC TO WS-W-SHIP-PROMO-DISC
003440    ELSE
003450        MOVE ZERO TO WS-W-SHIP-PROMO-DISC
003460    END-IF.
003470*    TAX ON THE SHIPPING PROMO DISCOUNT.
003480*    TR-SHIP-PROMO-TAX INTO WS-W-SHIP-PROMO-TAX.
003490    IF TR-SHIP-PROMO-TAX NUMERIC
003500        MOVE TR-SHIP-PROMO-TAX TO WS-W-SHIP-PROMO-TAX
003510    ELSE
003520        MOVE ZERO TO WS-W-SHIP-PROMO-TAX
003530    END-IF.
003540*    SHIPPING-SIDE CGST.
003550*    TR-SHIP-CGST-TAX INTO WS-W-SHIP-CGST-TAX.
003560    IF TR-SHIP-CGST-TAX NUMERIC
003570        MOVE TR-SHIP-CGST-TAX TO WS-W-SHIP-CGST-TAX
003580    ELSE
003590        MOVE ZERO TO WS-W-SHIP-CGST-TAX
003600    END-IF.
003610*    SHIPPING-SIDE SGST.
003620*    TR-SHIP-SGST-TAX INTO WS-W-SHIP-SGST-TAX.
003630    IF TR-SHIP-SGST-TAX NUMERIC
003640        MOVE TR-SHIP-SGST-TAX TO WS-W-SHIP-SGST-TAX
003650    ELSE
003660        MOVE ZERO TO WS-W-SHIP-SGST-TAX
003670    END-IF.
003680*    SHIPPING-SIDE IGST.
003690*    TR-SHIP-IGST-TAX INTO WS-W-SHIP-IGST-TAX.
003700    IF TR-SHIP-IGST-TAX NUMERIC
003710        MOVE TR-SHIP-IGST-TAX TO WS-W-SHIP-IGST-TAX
003720    ELSE
003730        MOVE ZERO TO WS-W-SHIP-IGST-TAX
003740    END-IF.
003750*    SHIPPING-SIDE UTGST.
003760*    TR-SHIP-UTGST-TAX INTO WS-W-SHIP-UTGST-TAX.
003770    IF TR-SHIP-UTGST-TAX NUMERIC
003780        MOVE TR-SHIP-UTGST-TAX TO WS-W-SHIP-UTGST-TAX
003790    ELSE
003800        MOVE ZERO TO WS-W-SHIP-UTGST-TAX
003810    END-IF.
003820*    FINALLY THE FOUR TCS-COLLECTED AMOUNTS - THESE FEED 2800's
003830*    RUN-LEVEL CONTROL TOTALS, NOT ANY PER-RECORD LEDGER LINE.
003840*    TCS COLLECTED, CGST HEAD.
003850*    TR-TCS-CGST-AMT INTO WS-W-TCS-CGST-AMT.
003860    IF TR-TCS-CGST-AMT NUMERIC
003870        MOVE TR-TCS-CGST-AMT TO WS-W-TCS-CGST-AMT
003880    ELSE
003890        MOVE ZERO TO WS-W-TCS-CGST-AMT
003900    END-IF.
003910*    TCS COLLECTED, SGST HEAD.
003920*    TR-TCS-SGST-AMT INTO WS-W-TCS-SGST-AMT.
003930    IF TR-TCS-SGST-AMT NUMERIC
003940        MOVE TR-TCS-SGST-AMT TO WS-W-TCS-SGST-AMT
003950    ELSE
003960        MOVE ZERO TO WS-W-TCS-SGST-AMT
003970    END-IF.
003980*    TCS COLLECTED, UTGST HEAD.
003990*    TR-TCS-UTGST-AMT INTO WS-W-TCS-UTGST-AMT.
004000    IF TR-TCS-UTGST-AMT NUMERIC
004010        MOVE TR-TCS-UTGST-AMT TO WS-W-TCS-UTGST-AMT
004020    ELSE
004030        MOVE ZERO TO WS-W-TCS-UTGST-AMT
004040    END-IF.
004050*    TCS COLLECTED, IGST HEAD.
004060*    TR-TCS-IGST-AMT INTO WS-W-TCS-IGST-AMT.
004070    IF TR-TCS-IGST-AMT NUMERIC
004080        MOVE TR-TCS-IGST-AMT TO WS-W-TCS-IGST-AMT
004090    ELSE
004100        MOVE ZERO TO WS-W-TCS-IGST-AMT
004110    END-IF.
004120
004130*    2120 - PARSE THE THREE SOURCE DATES THROUGH THE SHARED SCRATCH
004140*    PAD, THEN APPLY THE ORDER-DATE/CREDIT-NOTE-DATE FALLBACK TO
004150*    INVOICE DATE WHEN THE SOURCE FIELD IS BLANK OR UNPARSEABLE.
004160 2120-PARSE-DATES.
004170*    INVOICE DATE PARSES FIRST AND UNCONDITIONALLY - IT IS THE
004180*    FALLBACK VALUE FOR BOTH ORDER DATE AND CREDIT-NOTE DATE BELOW
004190*    WHEN THOSE FIELDS ARE BLANK OR FAIL TO PARSE.
004200    MOVE TR-INVOICE-DATE TO WS-DS-IN.
004210*    INVOICE DATE IS THE ANCHOR DATE - EVERY OTHER DATE ON THE
004220*    RECORD FALLS BACK TO THIS RESULT WHEN IT FAILS TO PARSE.
004230    PERFORM 2125-PARSE-ONE-DATE THRU 2125-EXIT.
004240    MOVE WS-DS-OUT-COMPACT   TO WS-INVR-COMPACT.
004250    MOVE WS-DS-OUT-DISPLAY   TO WS-INVR-DISPLAY.
004260    MOVE WS-DS-OUT-TIMESTAMP TO WS-INVR-TIMESTAMP.
004270    MOVE WS-DS-OUT-NUMERIC   TO WS-INVR-NUMERIC.
004280
004290*    ORDER DATE - USED ONLY ON THE ORDERLIST SUB-RECORD (2310).
004300*    ORDER DATE - FALLS BACK ON THE INVOICE-DATE RESULT WHEN THE
004310*    ORDER DATE ITSELF IS BLANK OR GARBLED, SAME PATTERN AS THE
004320*    CREDIT-NOTE DATE BELOW.
004330    MOVE TR-ORDER-DATE TO WS-DS-IN.
004340    PERFORM 2125-PARSE-ONE-DATE THRU 2125-EXIT.
004350    IF WS-DS-VALID
004360        MOVE WS-DS-OUT-COMPACT   TO WS-ORDR-COMPACT
004370        MOVE WS-DS-OUT-DISPLAY   TO WS-ORDR-DISPLAY
004380        MOVE WS-DS-OUT-TIMESTAMP TO WS-ORDR-TIMESTAMP
004390        MOVE WS-DS-OUT-NUMERIC   TO WS-ORDR-NUMERIC
004400    ELSE
004410        MOVE WS-INVR-COMPACT     TO WS-ORDR-COMPACT
004420        MOVE WS-INVR-DISPLAY     TO WS-ORDR-DISPLAY
004430        MOVE WS-INVR-TIMESTAMP   TO WS-ORDR-TIMESTAMP
004440        MOVE WS-INVR-NUMERIC     TO WS-ORDR-NUMERIC
004450    END-IF.
004460
004470*    CREDIT-NOTE DATE - ONLY POPULATED ON A REFUND RECORD, BUT WE
004480*    PARSE IT UNCONDITIONALLY SINCE THE FIELD IS SIMPLY BLANK ON
004490*    EVERY OTHER TRANSACTION TYPE AND WS-DS-VALID WILL BE "NO".
004500    MOVE TR-CREDIT-NOTE-DATE TO WS-DS-IN.
004510    PERFORM 2125-PARSE-ONE-DATE THRU 2125-EXIT.
004520    IF WS-DS-VALID
004530        MOVE WS-DS-OUT-COMPACT   TO WS-CNR-COMPACT
004540        MOVE WS-DS-OUT-DISPLAY   TO WS-CNR-DISPLAY
004550        MOVE WS-DS-OUT-TIMESTAMP TO WS-CNR-TIMESTAMP
004560        MOVE WS-DS-OUT-NUMERIC   TO WS-CNR-NUMERIC
004570    ELSE
004580        MOVE WS-INVR-COMPACT     TO WS-CNR-COMPACT
004590        MOVE WS-INVR-DISPLAY     TO WS-CNR-DISPLAY
004600        MOVE WS-INVR-TIMESTAMP   TO WS-CNR-TIMESTAMP
004610        MOVE WS-INVR-NUMERIC     TO WS-CNR-NUMERIC
004620    END-IF.
004630
004640*    VOUCHER DATE - CREDIT NOTE DATE FOR REFUNDS, ELSE INVOICE DATE.
004650*    REFUND VS ORDINARY-SALE BRANCH.
004660    IF WS-TT-REFUND
004670        MOVE WS-CNR-COMPACT   TO WS-VCHR-COMPACT
004680        MOVE WS-CNR-DISPLAY   TO WS-VCHR-DISPLAY
004690        MOVE WS-CNR-TIMESTAMP TO WS-VCHR-TIMESTAMP
004700    ELSE
004710        MOVE WS-INVR-COMPACT   TO WS-VCHR-COMPACT
004720        MOVE WS-INVR-DISPLAY   TO WS-VCHR-DISPLAY
004730        MOVE WS-INVR-TIMESTAMP TO WS-VCHR-TIMESTAMP
004740    END-IF.
004750
004760*    TRACK THE FILE-WIDE MIN/MAX INVOICE DATE FOR THE TCS VOUCHER.
004770    IF WS-INVR-NUMERIC > ZERO
004780*    RUNNING MIN/MAX INVOICE DATE ACROSS THE WHOLE FILE, USED
004790*    ONLY BY THE FILE-WIDE TCS SUMMARY VOUCHER'S DATE RANGE.
004800        IF WS-INVR-NUMERIC < WS-MIN-INV-DATE-NUM
004810            MOVE WS-INVR-NUMERIC   TO WS-MIN-INV-DATE-NUM
004820            MOVE WS-INVR-COMPACT   TO WS-MIN-COMPACT
004830            MOVE WS-INVR-TIMESTAMP TO WS-MIN-TIMESTAMP
004840        END-IF
004850        IF WS-INVR-NUMERIC > WS-MAX-INV-DATE-NUM
004860            MOVE WS-INVR-NUMERIC   TO WS-MAX-INV-DATE-NUM
004870            MOVE WS-INVR-COMPACT   TO WS-MAX-COMPACT
004880            MOVE WS-INVR-TIMESTAMP TO WS-MAX-TIMESTAMP
004890        END-IF
004900    END-IF.
004910
004920*    2125 - SHARED SINGLE-DATE PARSE.  CALLER LOADS WS-DS-IN FIRST.
004930*    ACCEPTS "DD-MM-YYYY HH:MM"; WHEN THE TIME PORTION IS BLANK
004940*    (SHORT-FORMAT "DD-MM-YYYY") HH:MM DEFAULT TO MIDNIGHT.
004950 2125-PARSE-ONE-DATE.
004960*    START EVERY CALL FROM A CLEAN SLATE - WS-DS-VALID-SW STAYS "NO"
004970*    (AND ALL THE OUTPUT FIELDS STAY BLANK/ZERO) UNLESS BOTH GUARD
004980*    CLAUSES BELOW ARE PASSED.
004990    MOVE "NO" TO WS-DS-VALID-SW.
005000    MOVE ZERO TO WS-DS-DD WS-DS-MM WS-DS-YYYY WS-DS-HH WS-DS-MI.
005010    MOVE SPACES TO WS-DS-OUT-COMPACT WS-DS-OUT-DISPLAY
005020        WS-DS-OUT-TIMESTAMP.
005030    MOVE ZERO TO WS-DS-OUT-NUMERIC.
005040*    GUARD 1 - A BLANK SOURCE FIELD IS NOT AN ERROR, JUST A DATE THAT
005050*    WAS NEVER SUPPLIED (ORDER DATE AND CREDIT-NOTE DATE ARE BOTH
005060*    LEGITIMATELY BLANK ON MANY RECORDS).
005070    IF WS-DS-IN = SPACES
005080        GO TO 2125-EXIT
005090    END-IF.
005100*    GUARD 2 - DD/MM/YYYY MUST ALL BE NUMERIC BEFORE WE TRUST THE
005110*    REDEFINED SUB-FIELDS AT ALL; A GARBLED DATE FALLS BACK ON THE
005120*    CALLER'S OWN DEFAULTING (SEE 2120) RATHER THAN ABENDING THE RUN.
005130    IF WS-DSIN-DD NOT NUMERIC OR WS-DSIN-MM NOT NUMERIC
005140            OR WS-DSIN-YYYY NOT NUMERIC
005150        GO TO 2125-EXIT
005160    END-IF.
005170    MOVE WS-DSIN-DD   TO WS-DS-DD.
005180    MOVE WS-DSIN-MM   TO WS-DS-MM.
005190    MOVE WS-DSIN-YYYY TO WS-DS-YYYY.
005200*    TIME PORTION IS OPTIONAL ON THE SHORT DATE FORMAT - MISSING
005210*    OR NON-NUMERIC HH:MM SIMPLY LEAVES THE TIME AT MIDNIGHT.
005220    IF WS-DSIN-HH NUMERIC AND WS-DSIN-MI NUMERIC
005230        MOVE WS-DSIN-HH TO WS-DS-HH
005240        MOVE WS-DSIN-MI TO WS-DS-MI
005250    ELSE
005260        MOVE ZERO TO WS-DS-HH WS-DS-MI
005270    END-IF.
005280*    THE SHORT-FORMAT "DD-MM-YYYY" (NO TIME PORTION AT ALL) DEFAULTS
005290*    TO MIDNIGHT RATHER THAN FAILING THE PARSE - THE MARKETPLACE
005300*    FEED SENDS THIS SHAPE FOR ORDER DATE AND CREDIT-NOTE DATE ON
005310*    OLDER RECORDS, ONLY INVOICE DATE ALWAYS CARRIES A TIME.
005320    MOVE "YES" TO WS-DS-VALID-SW.
005330*    12-HOUR CLOCK CONVERSION FOR THE NARRATION TIMESTAMP (2150) -
005340*    MIDNIGHT DISPLAYS AS 12am, NOON AS 12pm, EVERYTHING ELSE THE
005350*    USUAL WAY.
005360*    WS-MONTH-NAME-TBL HOLDS "Jan".."Dec" ALREADY IN THE MIXED CASE
005370*    2140/2150 NEED - NO FOLDING HAPPENS HERE OR THERE.
005380    MOVE WS-MONTH-NAME-TBL (WS-DS-MM) TO WS-DS-MONTH-ABBR.
005390*    12-HOUR CLOCK CONVERSION FOR THE VOUCHER NARRATION TIMESTAMP -
005400*    MIDNIGHT (00) BECOMES 12 AM, NOON (12) STAYS 12 PM, EVERYTHING
005410*    ELSE SPLITS ON THE 12 BOUNDARY.
005420    IF WS-DS-HH = 0
005430        MOVE 12 TO WS-DS-HH12
005440        MOVE "am" TO WS-DS-AMPM
005450    ELSE
005460        IF WS-DS-HH < 12
005470            MOVE WS-DS-HH TO WS-DS-HH12
005480            MOVE "am" TO WS-DS-AMPM
005490        ELSE
005500            IF WS-DS-HH = 12
005510                MOVE 12 TO WS-DS-HH12
005520            ELSE
005530                COMPUTE WS-DS-HH12 = WS-DS-HH - 12
005540            END-IF
005550            MOVE "pm" TO WS-DS-AMPM
005560        END-IF
005570    END-IF.
005580*    THREE OUTPUT SHAPES BUILT FROM THE SAME VALIDATED SUB-FIELDS -
005590*    COMPACT FOR SORT/COMPARE, DISPLAY FOR THE VOUCHER DATE TAG,
005600*    TIMESTAMP FOR THE NARRATION LINE.
005610    PERFORM 2130-FORMAT-COMPACT-DATE.
005620    PERFORM 2140-FORMAT-DISPLAY-DATE.
005630    PERFORM 2150-FORMAT-TIMESTAMP.
005640*    ONE COMPARABLE INTEGER FOR THE MIN/MAX INVOICE-DATE TRACKING AT
005650*    2800 - CHEAPER THAN COMPARING THE X(08) COMPACT FIELD.
005660    COMPUTE WS-DS-OUT-NUMERIC =
005670        WS-DS-YYYY * 100000000 + WS-DS-MM * 1000000 +
005680        WS-DS-DD * 10000 + WS-DS-HH * 100 + WS-DS-MI.
005690 2125-EXIT.
005700    EXIT.
005710
005720*    2130 - COMPACT DATE, YYYYMMDD.
005730 2130-FORMAT-COMPACT-DATE.
005740*    PLAIN YYYYMMDD CONCATENATION - THE THREE SUB-FIELDS ARE ALREADY
005750*    ZERO-FILLED FIXED WIDTH SO NO EDITING IS NEEDED BEFORE THE
005760*    STRING.
005770    STRING WS-DS-YYYY WS-DS-MM WS-DS-DD DELIMITED BY SIZE
005780        INTO WS-DS-OUT-COMPACT.
005790
005800*    2140 - DISPLAY DATE, "DD Mon YY" (2-DIGIT YEAR, MARKETPLACE'S
005810*    OWN DISPLAY CONVENTION - SEE AS-0261).
005820 2140-FORMAT-DISPLAY-DATE.
005830    DIVIDE WS-DS-YYYY BY 100 GIVING WS-FMT-ABS-INT
005840        REMAINDER WS-FMT-ABS-CENTS.
005850    STRING WS-DS-DD " " WS-DS-MONTH-ABBR " "
005860           WS-FMT-ABS-CENTS DELIMITED BY SIZE
005870        INTO WS-DS-OUT-DISPLAY.
005880
005890*    2150 - NARRATION/VOUCHER-NUMBER TIMESTAMP,
005900*    "Mon  DD YYYY  HH:MMam/pm" (TWO SPACES AFTER MONTH AND YEAR).
005910 2150-FORMAT-TIMESTAMP.
005920    STRING WS-DS-MONTH-ABBR "  " WS-DS-DD " " WS-DS-YYYY "  "
005930           WS-DS-HH12 ":" WS-DS-MI WS-DS-AMPM DELIMITED BY SIZE
005940        INTO WS-DS-OUT-TIMESTAMP.
005950
005960*    2160 - FORCED TWO-DECIMAL AMOUNT FORMAT ("50.00", "-12.50").
005970*    CALLER LOADS WS-FMT-SOURCE-AMT; RESULT COMES BACK LEFT-
005980*    JUSTIFIED IN WS-FMT-AMT-FORCED.
005990 2160-FORMAT-AMT-FORCED.
006000*    CLEAR THE RESULT FIELD FIRST - STRING ONLY OVERLAYS AS MANY
006010*    BYTES AS THE SOURCE SUPPLIES, SO A STALE VALUE FROM THE PRIOR
006020*    CALL WOULD OTHERWISE BLEED THROUGH ON A SHORTER AMOUNT.
006030    MOVE SPACES TO WS-FMT-AMT-FORCED.
006040    MOVE WS-FMT-SOURCE-AMT TO WS-FMT-EDIT-FIELD.
006050    MOVE ZERO TO WS-FMT-LEAD-SPACES.
006060    INSPECT WS-FMT-EDIT-FIELD TALLYING WS-FMT-LEAD-SPACES
006070        FOR LEADING SPACE.
006080    ADD 1 TO WS-FMT-LEAD-SPACES GIVING WS-FMT-START.
006090    STRING WS-FMT-EDIT-FIELD (WS-FMT-START:) DELIMITED BY SIZE
006100        INTO WS-FMT-AMT-FORCED.
006110
006120*    2170 - COMPACT AMOUNT FORMAT.  0 -> "0"; WHOLE VALUE -> ONE
006130*    DECIMAL ("50.0", "-3.0"); OTHERWISE 2 DECIMALS WITH A
006140*    TRAILING ZERO (AND THEN THE POINT, IF THAT LEAVES NONE)
006150*    STRIPPED ("12.34", "12.3").  SIGN AND MAGNITUDE ARE PICKED
006160*    APART WITH REDEFINES SO A ZERO AMOUNT NEVER MISBEHAVES (SEE
006170*    AS-0287 REVISION NOTE ON AMZWRK01).
006180 2170-FORMAT-AMT-COMPACT.
006190    MOVE SPACES TO WS-FMT-AMT-COMPACT WS-FMT-AMT-COMPACT-TEMP.
006200*    STRIP THE SIGN BEFORE PICKING APART WHOLE RUPEES FROM PAISE -
006210*    THE REDEFINES BELOW ASSUMES AN UNSIGNED VALUE.
006220    IF WS-FMT-SOURCE-AMT < ZERO
006230        COMPUTE WS-FMT-ABS-AMT = WS-FMT-SOURCE-AMT * -1
006240    ELSE
006250        MOVE WS-FMT-SOURCE-AMT TO WS-FMT-ABS-AMT
006260    END-IF.
006270*    A ZERO AMOUNT COMPACTS TO A BARE "0" - NO SENSE WALKING THE
006280*    REDEFINES BELOW JUST TO STRIP LEADING ZEROS FROM NOTHING.
006290    IF WS-FMT-ABS-AMT = ZERO
006300        MOVE "0" TO WS-FMT-AMT-COMPACT
006310        GO TO 2170-EXIT
006320    END-IF.
006330    MOVE WS-FMT-ABS-INT TO WS-FMT-ABS-INT-ED.
006340    MOVE ZERO TO WS-FMT-LEAD-SPACES.
006350    INSPECT WS-FMT-ABS-INT-ED TALLYING WS-FMT-LEAD-SPACES
006360        FOR LEADING SPACE.
006370    ADD 1 TO WS-FMT-LEAD-SPACES GIVING WS-FMT-START.
006380*    NO CENTS AT ALL -> ONE FORCED DECIMAL, "50.0".
006390    IF WS-FMT-ABS-CENTS = ZERO
006400        STRING WS-FMT-ABS-INT-ED (WS-FMT-START:) ".0"
006410            DELIMITED BY SIZE INTO WS-FMT-AMT-COMPACT
006420    ELSE
006430*        WS-FMT-CENTS-UNITS IS THE ONES-DIGIT OF THE CENTS PAIR
006440*        (A REDEFINES OF WS-FMT-ABS-CENTS) - ZERO MEANS THE CENTS
006450*        ARE AN EVEN TEN, SO THE TRAILING ZERO IS DROPPED ("12.3"
006460*        INSTEAD OF "12.30").
006470        IF WS-FMT-CENTS-UNITS = ZERO
006480            STRING WS-FMT-ABS-INT-ED (WS-FMT-START:) "."
006490                   WS-FMT-CENTS-TENS DELIMITED BY SIZE
006500                INTO WS-FMT-AMT-COMPACT
006510        ELSE
006520            STRING WS-FMT-ABS-INT-ED (WS-FMT-START:) "."
006530                   WS-FMT-ABS-CENTS DELIMITED BY SIZE
006540                INTO WS-FMT-AMT-COMPACT
006550        END-IF
006560    END-IF.
006570*    SIGN WAS SPLIT OFF ABOVE TO BUILD THE MAGNITUDE CLEANLY; PUT
006580*    THE MINUS BACK ON THE FRONT NOW IF THE ORIGINAL AMOUNT WAS
006590*    NEGATIVE (REFUND/CANCEL LINES).
006600    IF WS-FMT-SOURCE-AMT < ZERO
006610        STRING "-" WS-FMT-AMT-COMPACT DELIMITED BY SPACE
006620            INTO WS-FMT-AMT-COMPACT-TEMP
006630        MOVE WS-FMT-AMT-COMPACT-TEMP TO WS-FMT-AMT-COMPACT
006640    END-IF.
006650 2170-EXIT.
006660    EXIT.
006670
006680*    ----------------------------------------------------------------
006690*    2200 - TRANSACTION TYPE TO VOUCHER TYPE (CASE-INSENSITIVE).
006700*    ----------------------------------------------------------------
006710 2200-CLASSIFY-VOUCHER.
006720*    VOUCHER-TYPE NAME, TESTED IN THE ORDER THE MARKETPLACE
006730*    TRANSACTION TYPES ARE MOST LIKELY TO ARRIVE IN - REFUND AND
006740*    CANCEL ARE EXCEPTIONS, SO ORDINARY SALES FALL THROUGH TO OTHER.
006750*    FREEREPLACEMENT GETS ITS OWN WHEN EVEN THOUGH IT LANDS ON THE
006760*    SAME "Amazon Sales" VOUCHER TYPE AS A PLAIN SHIPMENT - THE
006770*    MARKETPLACE TREATS IT AS A DISTINCT TRANSACTION TYPE AND WE
006780*    WANT THAT DOCUMENTED HERE RATHER THAN LEFT TO FALL THROUGH
006790*    WHEN OTHER BY ACCIDENT.
006800    EVALUATE TRUE
006810        WHEN WS-TT-REFUND
006820            MOVE "Amazon Return" TO WS-VOUCHER-TYPE-NAME
006830        WHEN WS-TT-CANCEL
006840            MOVE "Amazon Cancel" TO WS-VOUCHER-TYPE-NAME
006850        WHEN WS-TT-FREEREPLACEMENT
006860            MOVE "Amazon Sales"  TO WS-VOUCHER-TYPE-NAME
006870        WHEN OTHER
006880            MOVE "Amazon Sales"  TO WS-VOUCHER-TYPE-NAME
006890    END-EVALUATE.
006900*    REFUND VOUCHERS CARRY THREE EXTRA RETURN-DETAIL TAGS THAT A
006910*    PLAIN SHIPMENT VOUCHER NEVER NEEDS.
006920    IF WS-TT-REFUND
006930        MOVE "YES" TO WS-REFUND-SW
006940    ELSE
006950        MOVE "NO" TO WS-REFUND-SW
006960    END-IF.
006970
006980*    2210 - SHIP-FROM STATE VS SHIP-TO STATE, TRIMMED AND CASE-
006990*    FOLDED (BOTH FIELDS ARE THE SAME FIXED WIDTH SO A DIRECT
007000*    COMPARE OF THE UPPER-CASED COPIES IS ALL A TRIM WOULD BUY US).
007010 2210-INTERSTATE-TEST.
007020*    UPPER-CASE BOTH SHIP-FROM AND SHIP-TO BEFORE THE COMPARE - THE
007030*    MARKETPLACE FEED IS NOT CONSISTENT ABOUT STATE-NAME CASE FROM
007040*    ONE SELLER ACCOUNT TO THE NEXT.
007050    MOVE TR-SHIP-FROM-STATE TO WS-SHIP-FROM-UC.
007060    MOVE TR-SHIP-TO-STATE   TO WS-SHIP-TO-UC.
007070    INSPECT WS-SHIP-FROM-UC CONVERTING
007080        "abcdefghijklmnopqrstuvwxyz" TO
007090        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007100    INSPECT WS-SHIP-TO-UC CONVERTING
007110        "abcdefghijklmnopqrstuvwxyz" TO
007120        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007130*    SAME-STATE SHIPMENT SKIPS THE INTERSTATE/INTRASTATE SPLIT
007140*    ENTIRELY - THIS RECORD NEVER OWES IGST/UTGST.
007150    IF WS-SHIP-FROM-UC NOT = WS-SHIP-TO-UC
007160        MOVE "YES" TO WS-INTERSTATE-SW
007170    ELSE
007180        MOVE "NO" TO WS-INTERSTATE-SW
007190    END-IF.
007200
007210*    2220 - TITLE-CASE THE SHIP-TO STATE FOR THE VOUCHER'S
007220*    PLACEOFSUPPLY/STATENAME TAGS (FIRST LETTER OF EACH WORD UP,
007230*    REST DOWN).  LOWER-CASE THE WHOLE FIELD, THEN WALK IT BYTE BY
007240*    BYTE UP-CASING THE FIRST LETTER AFTER EACH SPACE.
007250 2220-TITLE-CASE-STATE.
007260*    START FROM THE RAW (NOT ALREADY UPPER-CASED) SHIP-TO STATE -
007270*    WS-SHIP-TO-UC FROM 2210 IS NO GOOD HERE SINCE WE NEED TO KNOCK
007280*    IT ALL THE WAY DOWN TO LOWER CASE FIRST.
007290    MOVE TR-SHIP-TO-STATE TO WS-SHIP-TO-TITLE-CASE.
007300    INSPECT WS-SHIP-TO-TITLE-CASE CONVERTING
007310        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
007320        "abcdefghijklmnopqrstuvwxyz".
007330    MOVE "Y" TO WS-TC-PREV-SPACE-SW.
007340*    25 BYTES COVERS THE FULL WIDTH OF TR-SHIP-TO-STATE (PIC X(25)).
007350    PERFORM 2225-TITLECASE-ONE-CHAR
007360        VARYING WS-TC-SUB FROM 1 BY 1 UNTIL WS-TC-SUB > 25.
007370
007380*    ---------------------------------------------------------------
007390*    2225 - UP-CASE OR LOW-CASE ONE BYTE OF THE SHIP-TO-STATE FOR
007400*    2220, DEPENDING ON WHETHER IT STARTS A NEW WORD.
007410*    ---------------------------------------------------------------
007420 2225-TITLECASE-ONE-CHAR.
007430*    UP-CASE THIS BYTE ONLY WHEN THE PREVIOUS BYTE WAS A SPACE (OR
007440*    THIS IS THE FIRST BYTE OF THE FIELD) AND THIS BYTE ITSELF ISN'T
007450*    ALSO A SPACE.
007460    IF WS-TC-PREV-SPACE-SW = "Y" AND
007470            WS-SHIP-TO-TITLE-CASE (WS-TC-SUB:1) NOT = SPACE
007480        INSPECT WS-SHIP-TO-TITLE-CASE (WS-TC-SUB:1) CONVERTING
007490            "abcdefghijklmnopqrstuvwxyz" TO
007500            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007510    END-IF.
007520*    TRACK WHETHER THIS BYTE WAS A SPACE SO THE NEXT CALL KNOWS
007530*    WHETHER IT IS STARTING A NEW WORD.
007540    IF WS-SHIP-TO-TITLE-CASE (WS-TC-SUB:1) = SPACE
007550        MOVE "Y" TO WS-TC-PREV-SPACE-SW
007560    ELSE
007570        MOVE "N" TO WS-TC-PREV-SPACE-SW
007580    END-IF.
007590
007600*    ----------------------------------------------------------------
007610*    2300 - VOUCHER HEADER, SPLIT ACROSS TWO LINES SO NEITHER ONE
007620*    CROWDS THE 600-BYTE VOUCHER-OUT RECORD.  ENDS WITH THE ORDER
007630*    SUB-RECORD (2310).
007640*    ----------------------------------------------------------------
007650 2300-BUILD-VCH-HEADER.
007660*    ON A CREDIT-NOTE REVERSAL THE REFERENCE FIELDS POINT BACK AT
007670*    THE ORIGINAL SALE - REFERENCEDATE CARRIES THE INVOICE DATE,
007680*    REFERENCE CARRIES THE INVOICE NUMBER, AND THE VOUCHER ITSELF
007690*    IS NUMBERED OFF THE CREDIT NOTE.  A NORMAL SALE HAS NO PRIOR
007700*    DOCUMENT TO POINT AT, SO REFERENCEDATE GOES OUT BLANK AND THE
007710*    VOUCHER IS NUMBERED OFF ITS OWN INVOICE.
007720    IF WS-TT-REFUND
007730        MOVE WS-INVR-COMPACT TO WS-REFDATE-TXT
007740        MOVE TR-INVOICE-NO   TO WS-REFERENCE-TXT
007750        MOVE TR-CREDIT-NOTE-NO TO WS-VCHNUM-TXT
007760    ELSE
007770        MOVE SPACES          TO WS-REFDATE-TXT
007780        MOVE TR-ORDER-ID     TO WS-REFERENCE-TXT
007790        MOVE TR-INVOICE-NO   TO WS-VCHNUM-TXT
007800    END-IF.
007810*    ISCANCELLED FEEDS THE TALLY OFFICE RUNS EVERY QUARTER TO SPOT
007820*    CANCELLED-ORDER LEAKAGE - KEEP IT A LITERAL "Yes"/"No", NOT A
007830*    Y/N FLAG, BECAUSE THE IMPORT UTILITY ON THE OTHER END PARSES
007840*    THE WORD, NOT THE FIRST CHARACTER (AS-0117).
007850*    CANCEL BRANCH - ONLY THIS FLAG (NOT WS-TT-REFUND) DRIVES THE
007860*    ISCANCELLED TAG.
007870    IF WS-TT-CANCEL
007880        MOVE "Yes" TO WS-ISCANCEL-TXT
007890    ELSE
007900        MOVE "No"  TO WS-ISCANCEL-TXT
007910    END-IF.
007920
007930*    FIRST HALF OF THE HEADER - VOUCHER IDENTITY, DATES, AND THE
007940*    PARTY/SHIP-TO BLOCK.  KEPT UNDER 600 BYTES BY ITSELF SO IT
007950*    NEVER RUNS INTO THE VOUCHER-OUT RECORD LIMIT EVEN ON THE
007960*    LONGEST BUYER-NAME/CITY COMBINATION WE HAVE SEEN.
007970    MOVE SPACES TO WS-VCH-LINE-BUF.
007980    STRING "<VOUCHER><VOUCHERTYPENAME>" DELIMITED BY SIZE
007990           WS-VOUCHER-TYPE-NAME DELIMITED BY SPACE
008000           "</VOUCHERTYPENAME><DATE>" DELIMITED BY SIZE
008010           WS-VCHR-COMPACT DELIMITED BY SIZE
008020           "</DATE><EFFECTIVEDATE>" DELIMITED BY SIZE
008030           WS-VCHR-COMPACT DELIMITED BY SIZE
008040           "</EFFECTIVEDATE><REFERENCEDATE>" DELIMITED BY SIZE
008050           WS-REFDATE-TXT DELIMITED BY SPACE
008060           "</REFERENCEDATE><REFERENCE>" DELIMITED BY SIZE
008070           WS-REFERENCE-TXT DELIMITED BY SPACE
008080           "</REFERENCE><VOUCHERNUMBER>" DELIMITED BY SIZE
008090           WS-VCHNUM-TXT DELIMITED BY SPACE
008100*    PARTY/BUYER BLOCK - PARTYNAME AND PARTYLEDGERNAME ARE THE SAME
008110*    FIXED "Amazon.in" LITERAL (WS-FX-PARTY-NAME); THE ACTUAL BUYER
008120*    NEVER GETS THEIR OWN LEDGER IN THIS SHOP'S BOOKS, ONLY THEIR
008130*    NAME ON THE VOUCHER FOR REFERENCE.
008140           "</VOUCHERNUMBER><PARTYNAME>" DELIMITED BY SIZE
008150           WS-FX-PARTY-NAME DELIMITED BY SIZE
008160           "</PARTYNAME><PARTYLEDGERNAME>" DELIMITED BY SIZE
008170           WS-FX-PARTY-NAME DELIMITED BY SIZE
008180           "</PARTYLEDGERNAME><BUYERNAME>" DELIMITED BY SIZE
008190           WS-FX-BUYER-NAME DELIMITED BY SIZE
008200           "</BUYERNAME><COUNTRYOFRESIDENCE>" DELIMITED BY SIZE
008210           WS-FX-COUNTRY DELIMITED BY SIZE
008220           "</COUNTRYOFRESIDENCE><PARTYCOUNTRYCODE>"
008230           DELIMITED BY SIZE
008240           WS-COUNTRY-CODE DELIMITED BY SIZE
008250*    PLACE-OF-SUPPLY BLOCK - PLACEOFSUPPLY AND STATENAME BOTH CARRY
008260*    THE SAME TITLE-CASED SHIP-TO STATE (2220); THE IMPORT SCREEN
008270*    KEEPS THEM AS TWO SEPARATE TAGS EVEN THOUGH THIS FEED NEVER
008280*    DISAGREES BETWEEN THEM.
008290           "</PARTYCOUNTRYCODE><PLACEOFSUPPLY>" DELIMITED BY SIZE
008300           WS-SHIP-TO-TITLE-CASE DELIMITED BY SPACE
008310           "</PLACEOFSUPPLY><STATENAME>" DELIMITED BY SIZE
008320           WS-SHIP-TO-TITLE-CASE DELIMITED BY SPACE
008330           "</STATENAME><PARTYCITY>" DELIMITED BY SIZE
008340           TR-SHIP-TO-CITY DELIMITED BY SPACE
008350           "</PARTYCITY><PARTYPINCODE>" DELIMITED BY SIZE
008360           TR-SHIP-TO-PIN DELIMITED BY SPACE
008370           "</PARTYPINCODE>" DELIMITED BY SIZE
008380        INTO WS-VCH-LINE-BUF.
008390    PERFORM 8000-EMIT-VCH-LINE.
008400*    SECOND HALF OF THE HEADER - GST REGISTRATION/CLASSIFICATION
008410*    FLAGS, THE THREE HARD-CODED "Yes" TALLY-ACCOUNTING FLAGS THE
008420*    IMPORT UTILITY EXPECTS ON EVERY VOUCHER REGARDLESS OF TYPE,
008430*    AND (REFUNDS ONLY) THE VCHRETURN BLOCK.
008440    MOVE SPACES TO WS-VCH-LINE-BUF.
008450    STRING "<PARTYGSTREGISTRATIONTYPE>" DELIMITED BY SIZE
008460           WS-FX-GST-REG-TYPE DELIMITED BY SIZE
008470           "</PARTYGSTREGISTRATIONTYPE><VATDEALERTYPE>"
008480           DELIMITED BY SIZE
008490           WS-FX-DEALER-TYPE DELIMITED BY SIZE
008500           "</VATDEALERTYPE><CLASSIFICATIONNAME>" DELIMITED BY SIZE
008510           WS-FX-CLASSIFICATION DELIMITED BY SIZE
008520           "</CLASSIFICATIONNAME><ISINVOICE>Yes</ISINVOICE>"
008530           "<VATISASSESABLECALCVCH>Yes</VATISASSESABLECALCVCH>"
008540           "<ISVATDUTYPAID>Yes</ISVATDUTYPAID><ISCANCELLED>"
008550           DELIMITED BY SIZE
008560           WS-ISCANCEL-TXT DELIMITED BY SIZE
008570           "</ISCANCELLED><HASCASHFLOW>No</HASCASHFLOW>"
008580           DELIMITED BY SIZE
008590        INTO WS-VCH-LINE-BUF.
008600*    THE VCHRETURN BLOCK ONLY APPLIES WHEN THE MARKETPLACE FEED
008610*    MARKS THIS TRANSACTION A RETURN/CREDIT NOTE - RESTRING THE
008620*    BUFFER WE JUST BUILT WITH THE RETURN DATE, RETURN NUMBER, AND
008630*    THE RETURN-NATURE TEXT TACKED ON THE END (SEE 2200-CLASSIFY-
008640*    VOUCHER FOR HOW WS-FX-RETURN-NATURE GETS SET).
008650    IF WS-TT-REFUND
008660        STRING WS-VCH-LINE-BUF DELIMITED BY SIZE
008670               "<VCHRETURNDATE>" DELIMITED BY SIZE
008680               WS-VCHR-COMPACT DELIMITED BY SIZE
008690               "</VCHRETURNDATE><VCHRETURNNUMBER>"
008700               DELIMITED BY SIZE
008710               TR-CREDIT-NOTE-NO DELIMITED BY SPACE
008720               "</VCHRETURNNUMBER><VCHRETURNNATURE>"
008730               DELIMITED BY SIZE
008740               WS-FX-RETURN-NATURE DELIMITED BY SIZE
008750               "</VCHRETURNNATURE>" DELIMITED BY SIZE
008760            INTO WS-VCH-LINE-BUF
008770    END-IF.
008780    PERFORM 8000-EMIT-VCH-LINE.
008790    PERFORM 2310-BUILD-ORDERLIST.
008800
008810*    2310 - ORDER SUB-RECORD.  ONE ORDERLIST.LIST ENTRY PER
008820*    VOUCHER - THE MARKETPLACE FEED IS ALREADY ONE ROW PER ORDER
008830*    LINE BY THE TIME IT REACHES US, SO THERE IS NO FAN-OUT HERE.
008840 2310-BUILD-ORDERLIST.
008850    MOVE SPACES TO WS-VCH-LINE-BUF.
008860    STRING "<ORDERLIST.LIST><ORDERDATE>" DELIMITED BY SIZE
008870           WS-ORDR-COMPACT DELIMITED BY SIZE
008880           "</ORDERDATE><PURCHASEORDERNO>" DELIMITED BY SIZE
008890           TR-ORDER-ID DELIMITED BY SPACE
008900           "</PURCHASEORDERNO></ORDERLIST.LIST>" DELIMITED BY SIZE
008910        INTO WS-VCH-LINE-BUF.
008920    PERFORM 8000-EMIT-VCH-LINE.
008930
008940*    ----------------------------------------------------------------
008950*    2400 - PARTY LEDGER, ALWAYS EMITTED, COMPACT AMOUNT.  A SALE
008960*    CREDITS THE PARTY (HENCE THE * -1 ON THE INVOICE AMOUNT); A
008970*    REFUND NORMALLY DEBITS THE PARTY BACK BUT THE FEED SOMETIMES
008980*    SENDS THE CREDIT-NOTE INVOICE AMOUNT ALREADY NEGATIVE, SO WE
008990*    FLIP SIGN ONLY WHEN NEEDED RATHER THAN BLINDLY NEGATING.
009000*    ----------------------------------------------------------------
009010 2400-PARTY-LEDGER.
009020*    REFUND INVOICE AMOUNT IS ALREADY NEGATIVE ON THE FEED - NO
009030*    SIGN FLIP NEEDED HERE, UNLIKE THE PRINCIPAL-AMT PATH AT 2700.
009040    IF WS-TT-REFUND
009050        IF WS-W-INVOICE-AMT < ZERO
009060            COMPUTE WS-PARTY-AMT = WS-W-INVOICE-AMT * -1
009070        ELSE
009080            MOVE WS-W-INVOICE-AMT TO WS-PARTY-AMT
009090        END-IF
009100    ELSE
009110        COMPUTE WS-PARTY-AMT = WS-W-INVOICE-AMT * -1
009120    END-IF.
009130    MOVE WS-PARTY-AMT TO WS-FMT-SOURCE-AMT.
009140    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
009150    MOVE WS-FMT-AMT-COMPACT TO WS-CUR-LEDGER-AMT-TXT.
009160*    ISDEEMEDPOSITIVE TELLS THE LEDGER PACKAGE WHICH SIDE OF THE
009170*    T-ACCOUNT THIS ENTRY LANDS ON - "Yes" WHEN THE STORED AMOUNT
009180*    IS NEGATIVE, SINCE THIS SHOP'S CONVENTION IS A NEGATIVE
009190*    LEDGER AMOUNT MEANS A DEBIT ENTRY DISPLAYED AS A POSITIVE
009200*    NUMBER ON THE PRINTED VOUCHER.
009210    IF WS-PARTY-AMT < ZERO
009220        MOVE "Yes" TO WS-DEEMED-TXT
009230    ELSE
009240        MOVE "No"  TO WS-DEEMED-TXT
009250    END-IF.
009260*    THE BILL ALLOCATION UNDER THE PARTY LEDGER ALWAYS CARRIES THE
009270*    SAME AMOUNT AS THE LEDGER LINE ITSELF - THE PARTY LEDGER IS
009280*    NEVER SPLIT ACROSS MULTIPLE ORDERS THE WAY THE TCS SUMMARY
009290*    VOUCHER'S PARTY LINE CAN BE (SEE 3110-TCS-BILL-ALLOC).
009300    MOVE SPACES TO WS-VCH-LINE-BUF.
009310*    PARTY-LEDGER LINE WITH ITS OWN BILL ALLOCATION - EVERY DETAIL
009320*    VOUCHER'S PARTY SIDE ALLOCATES AGAINST A FRESH REFERENCE (SEE
009330*    WS-FX-BILL-TYPE-NEW), NEVER AN OUTSTANDING BILL.
009340    STRING "<LEDGERENTRIES.LIST><LEDGERNAME>" DELIMITED BY SIZE
009350           WS-FX-PARTY-NAME DELIMITED BY SIZE
009360           "</LEDGERNAME><ISDEEMEDPOSITIVE>" DELIMITED BY SIZE
009370           WS-DEEMED-TXT DELIMITED BY SIZE
009380           "</ISDEEMEDPOSITIVE><AMOUNT>" DELIMITED BY SIZE
009390           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
009400           "</AMOUNT><BILLALLOCATIONS.LIST><NAME>"
009410           DELIMITED BY SIZE
009420           TR-ORDER-ID DELIMITED BY SPACE
009430           "</NAME><BILLTYPE>" DELIMITED BY SIZE
009440           WS-FX-BILL-TYPE-NEW DELIMITED BY SIZE
009450           "</BILLTYPE><AMOUNT>" DELIMITED BY SIZE
009460           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
009470           "</AMOUNT></BILLALLOCATIONS.LIST></LEDGERENTRIES.LIST>"
009480           DELIMITED BY SIZE
009490        INTO WS-VCH-LINE-BUF.
009500    PERFORM 8000-EMIT-VCH-LINE.
009510
009520*    ----------------------------------------------------------------
009530*    2500 - SHIPPING AND SHIPPING-PROMO LEDGERS, FORCED AMOUNTS,
009540*    EACH EMITTED ONLY WHEN ITS BASIS AMOUNT IS NON-ZERO.
009550*    ----------------------------------------------------------------
009560 2500-SHIP-LEDGERS.
009570*    SHIPPING LEDGER LINES ARE CONDITIONAL - A LINE WITH NO
009580*    SHIPPING CHARGE OR PROMO DISCOUNT SKIPS BOTH PARAGRAPHS.
009590    IF WS-W-SHIP-AMT-BASIS NOT = ZERO
009600        PERFORM 2510-SHIP-CHARGE-LEDGER
009610    END-IF.
009620    IF WS-W-SHIP-PROMO-DISC NOT = ZERO
009630        PERFORM 2520-SHIP-PROMO-LEDGER
009640    END-IF.
009650
009660*    ---------------------------------------------------------------
009670*    2510 - SHIPPING CHARGE LEDGER LINE, EMITTED ONLY WHEN THE
009680*    RECORD ACTUALLY CARRIES A SHIP-AMT-BASIS FIGURE.
009690*    ---------------------------------------------------------------
009700 2510-SHIP-CHARGE-LEDGER.
009710*    SHIPPING USES THE FORCED TWO-DECIMAL FORMAT (2160), NOT THE
009720*    COMPACT FORMAT THE GST LINES USE - THE BOOKKEEPING PACKAGE'S
009730*    FREIGHT IMPORT SCREEN INSISTS ON ".00" EVEN FOR A WHOLE-RUPEE
009740*    CHARGE (AS-0142 REVISION NOTE, BELOW).
009750*    SHIP BASIS.
009760*    WS-W-SHIP-AMT-BASIS, THE SAME FIELD 2510 FORMATS FOR THE
009770*    SHIPPING LEDGER LINE.
009780    MOVE WS-W-SHIP-AMT-BASIS TO WS-FMT-SOURCE-AMT.
009790    PERFORM 2160-FORMAT-AMT-FORCED.
009800    MOVE WS-FMT-AMT-FORCED TO WS-CUR-LEDGER-AMT-TXT.
009810    IF WS-W-SHIP-AMT-BASIS < ZERO
009820        MOVE "Yes" TO WS-DEEMED-TXT
009830    ELSE
009840        MOVE "No"  TO WS-DEEMED-TXT
009850    END-IF.
009860    MOVE WS-LN-SHIPPING TO WS-CUR-LEDGER-NAME.
009870    PERFORM 2540-EMIT-LEDGER-LINE.
009880    PERFORM 2630-EMIT-RATEDETAILS.
009890
009900*    ---------------------------------------------------------------
009910*    2520 - SHIPPING PROMOTION DISCOUNT LEDGER LINE - THE ONE LEDGER
009920*    ON THIS VOUCHER THAT IS NEVER DEEMED POSITIVE, SINCE A PROMO
009930*    DISCOUNT REDUCES WHAT THE SELLER COLLECTS.
009940*    ---------------------------------------------------------------
009950 2520-SHIP-PROMO-LEDGER.
009960*    SHIP-PROMO IS ALWAYS A DISCOUNT AGAINST THE PARTY, NEVER A
009970*    DEEMED-POSITIVE ENTRY, SO WS-DEEMED-TXT IS HARD-SET "No"
009980*    HERE INSTEAD OF DEPENDING ON THE SIGN THE WAY 2510 AND THE
009990*    GST PARAGRAPHS DO.
010000*    SHIP PROMO DISC.
010010*    WS-W-SHIP-PROMO-DISC, THE SAME FIELD 2520 FORMATS FOR THE
010020*    SHIP-PROMO LEDGER LINE.
010030    MOVE WS-W-SHIP-PROMO-DISC TO WS-FMT-SOURCE-AMT.
010040    PERFORM 2160-FORMAT-AMT-FORCED.
010050    MOVE WS-FMT-AMT-FORCED TO WS-CUR-LEDGER-AMT-TXT.
010060*    SHIP-PROMO DISCOUNT IS ALWAYS AN AGAINST-SALES ENTRY, NEVER
010070*    DEEMED-POSITIVE - UNLIKE THE SHIPPING CHARGE LINE ABOVE.
010080    MOVE "No" TO WS-DEEMED-TXT.
010090    MOVE WS-LN-SHIP-PROMO TO WS-CUR-LEDGER-NAME.
010100    PERFORM 2540-EMIT-LEDGER-LINE.
010110    PERFORM 2630-EMIT-RATEDETAILS.
010120
010130*    2540 - SHARED LEDGERENTRIES.LIST EMITTER (NO BILL ALLOCATION -
010140*    ONLY THE PARTY LEDGER AT 2400 CARRIES ONE).  CALLER LOADS
010150*    WS-CUR-LEDGER-NAME, WS-CUR-LEDGER-AMT-TXT AND WS-DEEMED-TXT.
010160 2540-EMIT-LEDGER-LINE.
010170    MOVE SPACES TO WS-VCH-LINE-BUF.
010180    STRING "<LEDGERENTRIES.LIST><LEDGERNAME>" DELIMITED BY SIZE
010190           WS-CUR-LEDGER-NAME DELIMITED BY SPACE
010200           "</LEDGERNAME><ISDEEMEDPOSITIVE>" DELIMITED BY SIZE
010210           WS-DEEMED-TXT DELIMITED BY SIZE
010220           "</ISDEEMEDPOSITIVE><AMOUNT>" DELIMITED BY SIZE
010230           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
010240           "</AMOUNT></LEDGERENTRIES.LIST>" DELIMITED BY SIZE
010250        INTO WS-VCH-LINE-BUF.
010260    PERFORM 8000-EMIT-VCH-LINE.
010270
010280*    ----------------------------------------------------------------
010290*    2600 - GST LEDGER ALLOCATION.  INTERSTATE GETS ONE IGST ENTRY;
010300*    INTRASTATE SPLITS BETWEEN CGST/SGST OR ADDS A THIRD UTGST
010310*    ENTRY WHEN THE RECORD CARRIES ANY UNION-TERRITORY TAX.
010320*    ----------------------------------------------------------------
010330 2600-GST-LEDGERS.
010340*    WHICH SALES LEDGER THE INVENTORY ENTRY POSTS TO - SET ONCE PER
010350*    RECORD, REUSED BY BOTH THE ACCOUNTING ALLOCATION BELOW AND ANY
010360*    DEBUG-LOG LINE THAT NAMES IT.
010370    IF WS-IS-INTERSTATE
010380        PERFORM 2610-GST-INTERSTATE
010390    ELSE
010400        PERFORM 2620-GST-INTRASTATE
010410    END-IF.
010420
010430*    ---------------------------------------------------------------
010440*    2610 - IGST/UTGST-ONLY BRANCH FOR AN INTERSTATE SALE.  ONE OF
010450*    THESE TWO HEADS IS NON-ZERO, NEVER BOTH.
010460*    ---------------------------------------------------------------
010470 2610-GST-INTERSTATE.
010480*    ONE IGST LINE COVERS THE WHOLE TRANSACTION ON AN INTERSTATE
010490*    SALE - LINE-ITEM IGST, SHIPPING IGST, AND THE FULL SHIP-PROMO
010500*    TAX ALL ROLL UP TOGETHER (NO CGST/SGST SPLIT APPLIES ACROSS
010510*    STATE LINES, PER THE GST ACT'S PLACE-OF-SUPPLY RULES).
010520*    IGST TOTAL FOLDS IN THE SHIPPING PROMO TAX AS WELL AS THE
010530*    SHIPPING-SIDE IGST - THE PROMO DISCOUNT ITSELF IS A SEPARATE
010540*    LEDGER LINE, BUT ITS TAX RIDES ALONG WITH THE GST HEAD.
010550    COMPUTE WS-GST-IGST-TOTAL =
010560        WS-W-IGST-TAX + WS-W-SHIP-IGST-TAX + WS-W-SHIP-PROMO-TAX.
010570    IF WS-GST-IGST-TOTAL NOT = ZERO
010580        MOVE WS-GST-IGST-TOTAL TO WS-FMT-SOURCE-AMT
010590        PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT
010600        MOVE WS-FMT-AMT-COMPACT TO WS-CUR-LEDGER-AMT-TXT
010610        IF WS-GST-IGST-TOTAL < ZERO
010620            MOVE "Yes" TO WS-DEEMED-TXT
010630        ELSE
010640            MOVE "No"  TO WS-DEEMED-TXT
010650        END-IF
010660        MOVE WS-LN-IGST TO WS-CUR-LEDGER-NAME
010670        PERFORM 2540-EMIT-LEDGER-LINE
010680        PERFORM 2630-EMIT-RATEDETAILS
010690    END-IF.
010700
010710*    ---------------------------------------------------------------
010720*    2620 - CGST/SGST BRANCH FOR AN INTRASTATE SALE - THE
010730*    COMPLEMENT OF 2610, CALLED FROM THE SAME 2600 EVALUATE.
010740*    ---------------------------------------------------------------
010750 2620-GST-INTRASTATE.
010760*    A UNION-TERRITORY SALE CARRIES ITS OWN UTGST LINE IN PLACE OF
010770*    THE USUAL CGST/SGST 50-50 SPLIT ON THE SHIP-PROMO TAX - THE
010780*    WHOLE SHIP-PROMO TAX ROLLS INTO UTGST UNSPLIT AND THE CGST/
010790*    SGST TOTALS ARE THE PLAIN (UNROUNDED) LINE-ITEM AND SHIPPING
010800*    TAX WITH NO PROMO ADJUSTMENT AT ALL (AS-0117 REVISION NOTE).
010810    IF WS-W-UTGST-TAX NOT = ZERO OR WS-W-SHIP-UTGST-TAX NOT = ZERO
010820        MOVE "YES" TO WS-UTGST-PRESENT-SW
010830        COMPUTE WS-GST-UTGST-TOTAL =
010840            WS-W-UTGST-TAX + WS-W-SHIP-UTGST-TAX +
010850            WS-W-SHIP-PROMO-TAX
010860        COMPUTE WS-GST-CGST-TOTAL =
010870            WS-W-CGST-TAX + WS-W-SHIP-CGST-TAX
010880        COMPUTE WS-GST-SGST-TOTAL =
010890            WS-W-SGST-TAX + WS-W-SHIP-SGST-TAX
010900    ELSE
010910        MOVE "NO" TO WS-UTGST-PRESENT-SW
010920        MOVE ZERO TO WS-GST-UTGST-TOTAL
010930*    NO UNION-TERRITORY TAX ON THIS RECORD - THE ORDINARY CASE.
010940*    HALVE THE SHIP-PROMO TAX AND ROUND EACH HALF INTO CGST AND
010950*    SGST SEPARATELY SO THE TWO LINES ALWAYS FOOT TO THE ORIGINAL
010960*    PROMO TAX EVEN WHEN THE SPLIT LANDS ON AN ODD PAISA.
010970        COMPUTE WS-FMT-PROMO-SPLIT = WS-W-SHIP-PROMO-TAX / 2
010980        COMPUTE WS-GST-CGST-TOTAL ROUNDED =
010990            WS-W-CGST-TAX + WS-W-SHIP-CGST-TAX + WS-FMT-PROMO-SPLIT
011000        COMPUTE WS-GST-SGST-TOTAL ROUNDED =
011010            WS-W-SGST-TAX + WS-W-SHIP-SGST-TAX + WS-FMT-PROMO-SPLIT
011020    END-IF.
011030*    EACH OF THE THREE POSSIBLE GST LINES (CGST/SGST/UTGST) IS
011040*    EMITTED ONLY WHEN ITS OWN TOTAL IS NON-ZERO - A ZERO-RATE
011050*    ORDER OR AN EXEMPT COMMODITY CAN LEGITIMATELY SKIP ALL THREE.
011060*    CGST LINE (INCLUDES UTGST-ABSENT HALF-SPLIT SHARE - SEE 2620).
011070    IF WS-GST-CGST-TOTAL NOT = ZERO
011080        MOVE WS-GST-CGST-TOTAL TO WS-FMT-SOURCE-AMT
011090        PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT
011100        MOVE WS-FMT-AMT-COMPACT TO WS-CUR-LEDGER-AMT-TXT
011110        IF WS-GST-CGST-TOTAL < ZERO
011120            MOVE "Yes" TO WS-DEEMED-TXT
011130        ELSE
011140            MOVE "No"  TO WS-DEEMED-TXT
011150        END-IF
011160        MOVE WS-LN-CGST TO WS-CUR-LEDGER-NAME
011170        PERFORM 2540-EMIT-LEDGER-LINE
011180        PERFORM 2630-EMIT-RATEDETAILS
011190    END-IF.
011200*    SGST LINE (INCLUDES UTGST-ABSENT HALF-SPLIT SHARE - SEE 2620).
011210    IF WS-GST-SGST-TOTAL NOT = ZERO
011220        MOVE WS-GST-SGST-TOTAL TO WS-FMT-SOURCE-AMT
011230        PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT
011240        MOVE WS-FMT-AMT-COMPACT TO WS-CUR-LEDGER-AMT-TXT
011250        IF WS-GST-SGST-TOTAL < ZERO
011260            MOVE "Yes" TO WS-DEEMED-TXT
011270        ELSE
011280            MOVE "No"  TO WS-DEEMED-TXT
011290        END-IF
011300        MOVE WS-LN-SGST TO WS-CUR-LEDGER-NAME
011310        PERFORM 2540-EMIT-LEDGER-LINE
011320        PERFORM 2630-EMIT-RATEDETAILS
011330    END-IF.
011340*    UTGST LINE (ONLY WHEN THE STATE ACTUALLY CHARGES UTGST).
011350    IF WS-GST-UTGST-TOTAL NOT = ZERO
011360        MOVE WS-GST-UTGST-TOTAL TO WS-FMT-SOURCE-AMT
011370        PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT
011380        MOVE WS-FMT-AMT-COMPACT TO WS-CUR-LEDGER-AMT-TXT
011390        IF WS-GST-UTGST-TOTAL < ZERO
011400            MOVE "Yes" TO WS-DEEMED-TXT
011410        ELSE
011420            MOVE "No"  TO WS-DEEMED-TXT
011430        END-IF
011440        MOVE WS-LN-UTGST TO WS-CUR-LEDGER-NAME
011450        PERFORM 2540-EMIT-LEDGER-LINE
011460        PERFORM 2630-EMIT-RATEDETAILS
011470    END-IF.
011480
011490*    2630 - THE FOUR STANDING RATE-DETAIL SUB-RECORDS EVERY TAX/
011500*    CHARGE LEDGER ENTRY CARRIES SO THE BOOKKEEPING SYSTEM KEEPS
011510*    THE SUPPLIED AMOUNT INSTEAD OF RECOMPUTING IT.  CALLER LOADS
011520*    WS-CUR-LEDGER-AMT-TXT BEFORE CALLING.
011530 2630-EMIT-RATEDETAILS.
011540*    ALL FOUR DUTY HEADS (IGST/CGST/SGST/CESS) GO OUT ON EVERY
011550*    LEDGER LINE REGARDLESS OF WHICH ONE ACTUALLY APPLIES TO THAT
011560*    LEDGER - THIS FEED'S TARGET SYSTEM WANTS THE FULL FOUR-HEAD
011570*    RATEDETAILS SET EVERY TIME AND JUST IGNORES THE HEADS THAT
011580*    ARE NOT RELEVANT TO A GIVEN LEDGER TYPE, SO WE DO NOT TRY TO
011590*    FILTER THEM HERE.  ALL FOUR CARRY THE SAME AMOUNT TEXT AS THE
011600*    LEDGER LINE ITSELF (WS-CUR-LEDGER-AMT-TXT, LOADED BY THE
011610*    CALLER) AND THE SAME VALUATION-TYPE LITERAL.
011620    MOVE SPACES TO WS-VCH-LINE-BUF.
011630*    DUTY HEAD 1 OF 4 - IGST.
011640    STRING "<RATEDETAILS.LIST><DUTYHEAD>" DELIMITED BY SIZE
011650           WS-DH-IGST DELIMITED BY SIZE
011660           "</DUTYHEAD><GSTRATEVALUATIONTYPE>" DELIMITED BY SIZE
011670           WS-DH-VALUATION DELIMITED BY SIZE
011680           "</GSTRATEVALUATIONTYPE><AMOUNT>" DELIMITED BY SIZE
011690           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
011700           "</AMOUNT></RATEDETAILS.LIST><RATEDETAILS.LIST>"
011710           DELIMITED BY SIZE
011720*    DUTY HEAD 2 OF 4 - CGST.
011730           "<DUTYHEAD>" DELIMITED BY SIZE
011740           WS-DH-CGST DELIMITED BY SIZE
011750           "</DUTYHEAD><GSTRATEVALUATIONTYPE>" DELIMITED BY SIZE
011760           WS-DH-VALUATION DELIMITED BY SIZE
011770           "</GSTRATEVALUATIONTYPE><AMOUNT>" DELIMITED BY SIZE
011780           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
011790           "</AMOUNT></RATEDETAILS.LIST><RATEDETAILS.LIST>"
011800           DELIMITED BY SIZE
011810*    DUTY HEAD 3 OF 4 - SGST.
011820           "<DUTYHEAD>" DELIMITED BY SIZE
011830           WS-DH-SGST DELIMITED BY SIZE
011840           "</DUTYHEAD><GSTRATEVALUATIONTYPE>" DELIMITED BY SIZE
011850           WS-DH-VALUATION DELIMITED BY SIZE
011860           "</GSTRATEVALUATIONTYPE><AMOUNT>" DELIMITED BY SIZE
011870           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
011880           "</AMOUNT></RATEDETAILS.LIST><RATEDETAILS.LIST>"
011890           DELIMITED BY SIZE
011900*    DUTY HEAD 4 OF 4 - CESS (ALWAYS ZERO ON THIS FEED TODAY, BUT
011910*    THE TARGET SYSTEM'S IMPORT SCREEN STILL EXPECTS THE TAG).
011920           "<DUTYHEAD>" DELIMITED BY SIZE
011930           WS-DH-CESS DELIMITED BY SIZE
011940           "</DUTYHEAD><GSTRATEVALUATIONTYPE>" DELIMITED BY SIZE
011950           WS-DH-VALUATION DELIMITED BY SIZE
011960           "</GSTRATEVALUATIONTYPE><AMOUNT>" DELIMITED BY SIZE
011970           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
011980           "</AMOUNT></RATEDETAILS.LIST>" DELIMITED BY SIZE
011990        INTO WS-VCH-LINE-BUF.
012000    PERFORM 8000-EMIT-VCH-LINE.
012010
012020*    ----------------------------------------------------------------
012030*    2700 - INVENTORY LINE, ALWAYS EMITTED, ONE PER RECORD.  CLOSES
012040*    THE </VOUCHER> TAG OPENED BY 2300.
012050*    ----------------------------------------------------------------
012060 2700-INVENTORY-LINE.
012070*    RATE AND AMOUNT ARE FORMATTED SEPARATELY EVEN THOUGH BOTH
012080*    COME FROM TR-PRINCIPAL-AMT - RATE ALWAYS PRINTS POSITIVE
012090*    (A UNIT PRICE HAS NO SIGN), BUT THE ACCOUNTING AMOUNT KEEPS
012100*    THE ORIGINAL SIGN SO A REFUND'S INVENTORY LINE NETS OUT
012110*    CORRECTLY AGAINST THE ORIGINAL SALE.
012120    PERFORM 2705-FORMAT-QTY.
012130*    RATE TEXT IS ALWAYS ABSOLUTE VALUE (A REFUND STILL PRICES ITS
012140*    ITEM AT A POSITIVE PER-UNIT RATE) - THE SIGN ONLY MATTERS ON
012150*    THE AMOUNT/DEEMED-POSITIVE FIELDS BELOW.
012160    IF TR-PRINCIPAL-AMT < ZERO
012170        COMPUTE WS-FMT-SOURCE-AMT = TR-PRINCIPAL-AMT * -1
012180    ELSE
012190        MOVE TR-PRINCIPAL-AMT TO WS-FMT-SOURCE-AMT
012200    END-IF.
012210    PERFORM 2160-FORMAT-AMT-FORCED.
012220    MOVE WS-FMT-AMT-FORCED TO WS-RATE-TXT.
012230*    LEDGER AMOUNT KEEPS ITS SIGN THIS TIME - 2160 EMITS THE MINUS
012240*    SIGN ITSELF WHEN THE SOURCE IS NEGATIVE.
012250    MOVE TR-PRINCIPAL-AMT TO WS-FMT-SOURCE-AMT.
012260    PERFORM 2160-FORMAT-AMT-FORCED.
012270    MOVE WS-FMT-AMT-FORCED TO WS-CUR-LEDGER-AMT-TXT.
012280    IF TR-PRINCIPAL-AMT < ZERO
012290        MOVE "Yes" TO WS-DEEMED-TXT
012300    ELSE
012310        MOVE "No"  TO WS-DEEMED-TXT
012320    END-IF.
012330    IF WS-IS-INTERSTATE
012340        MOVE WS-LN-SALES-INTER TO WS-INV-SALES-LEDGER
012350    ELSE
012360        MOVE WS-LN-SALES-LOCAL TO WS-INV-SALES-LEDGER
012370    END-IF.
012380*    FIRST INVENTORY LINE - THE STOCK ITEM ITSELF, ITS RATE, AND
012390*    THE ACTUAL/BILLED QUANTITY (ALWAYS EQUAL HERE - THIS FEED
012400*    NEVER SHORT-SHIPS A LINE ITEM SEPARATELY FROM WHAT WAS SOLD).
012410    MOVE SPACES TO WS-VCH-LINE-BUF.
012420*    THE SOLE INVENTORY ENTRY FOR THIS LINE ITEM - RATE, AMOUNT AND
012430*    QUANTITY ALL COME FROM THE WORK FIELDS SET UP EARLIER IN THIS
012440*    RECORD.
012450    STRING "<ALLINVENTORYENTRIES.LIST><STOCKITEMNAME>"
012460           DELIMITED BY SIZE
012470           TR-SKU DELIMITED BY SPACE
012480           "</STOCKITEMNAME><DESCRIPTION>" DELIMITED BY SIZE
012490           TR-ITEM-DESC DELIMITED BY SPACE
012500           "</DESCRIPTION><RATE>" DELIMITED BY SIZE
012510           WS-RATE-TXT DELIMITED BY SPACE
012520           WS-FX-RATE-UOM DELIMITED BY SIZE
012530           "</RATE><AMOUNT>" DELIMITED BY SIZE
012540           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
012550           "</AMOUNT><ACTUALQTY>" DELIMITED BY SIZE
012560           WS-QTY-DISPLAY DELIMITED BY SPACE
012570           WS-FX-QTY-UOM DELIMITED BY SIZE
012580           "</ACTUALQTY><BILLEDQTY>" DELIMITED BY SIZE
012590           WS-QTY-DISPLAY DELIMITED BY SPACE
012600           WS-FX-QTY-UOM DELIMITED BY SIZE
012610           "</BILLEDQTY>" DELIMITED BY SIZE
012620        INTO WS-VCH-LINE-BUF.
012630    PERFORM 8000-EMIT-VCH-LINE.
012640
012650*    SECOND INVENTORY LINE - GODOWN/BATCH TRACKING (SINGLE-
012660*    WAREHOUSE, SINGLE-BATCH SHOP, SO THESE ARE THE FIXED-LITERAL
012670*    WAREHOUSE/BATCH NAMES OFF AMZOUT01, NOT PER-RECORD DATA) PLUS
012680*    THE ACCOUNTINGALLOCATIONS.LIST ENTRY THAT ACTUALLY POSTS TO
012690*    THE SALES LEDGER, AND THE CLOSING </VOUCHER> TAG.
012700    MOVE SPACES TO WS-VCH-LINE-BUF.
012710*    GODOWN/BATCH ALLOCATION - SINGLE WAREHOUSE, SINGLE BATCH, SO
012720*    THESE TWO NAMES ARE THE SAME LITERAL ON EVERY INVENTORY LINE.
012730    STRING "<BATCHALLOCATIONS.LIST><GODOWNNAME>" DELIMITED BY SIZE
012740           WS-FX-WAREHOUSE-NAME DELIMITED BY SIZE
012750*    BILLED AND ACTUAL QTY ARE ALWAYS EQUAL ON THIS FEED - THE
012760*    MARKETPLACE NEVER PART-SHIPS A LINE.
012770           "</GODOWNNAME><BATCHNAME>" DELIMITED BY SIZE
012780           WS-FX-BATCH-NAME DELIMITED BY SIZE
012790           "</BATCHNAME><AMOUNT>" DELIMITED BY SIZE
012800           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
012810           "</AMOUNT><ACTUALQTY>" DELIMITED BY SIZE
012820           WS-QTY-DISPLAY DELIMITED BY SPACE
012830           WS-FX-QTY-UOM DELIMITED BY SIZE
012840           "</ACTUALQTY><BILLEDQTY>" DELIMITED BY SIZE
012850           WS-QTY-DISPLAY DELIMITED BY SPACE
012860           WS-FX-QTY-UOM DELIMITED BY SIZE
012870*    ACCOUNTING ALLOCATION CLOSES OUT THE INVENTORY ENTRY - THE
012880*    SALES LEDGER FROM 2700 CARRIES THE SAME DEEMED-POSITIVE FLAG
012890*    AS EVERY OTHER LEDGER LINE ON THIS VOUCHER.
012900           "</BILLEDQTY></BATCHALLOCATIONS.LIST>" DELIMITED BY SIZE
012910           "<ACCOUNTINGALLOCATIONS.LIST><LEDGERNAME>"
012920           DELIMITED BY SIZE
012930           WS-INV-SALES-LEDGER DELIMITED BY SPACE
012940           "</LEDGERNAME><AMOUNT>" DELIMITED BY SIZE
012950           WS-CUR-LEDGER-AMT-TXT DELIMITED BY SPACE
012960           "</AMOUNT><ISDEEMEDPOSITIVE>" DELIMITED BY SIZE
012970           WS-DEEMED-TXT DELIMITED BY SIZE
012980*    CLOSING TAGS FOR THE INVENTORY-ENTRIES LIST AND THE VOUCHER
012990*    ITSELF - THIS IS THE LAST LINE-ITEM SEGMENT WRITTEN BEFORE
013000*    3000-MAIN-DRIVER LOOPS BACK FOR THE NEXT RECORD.
013010           "</ISDEEMEDPOSITIVE></ACCOUNTINGALLOCATIONS.LIST>"
013020           DELIMITED BY SIZE
013030           "</ALLINVENTORYENTRIES.LIST></VOUCHER>" DELIMITED BY SIZE
013040        INTO WS-VCH-LINE-BUF.
013050    PERFORM 8000-EMIT-VCH-LINE.
013060
013070*    2705 - DEFAULT QUANTITY WAS ALREADY APPLIED AT 2100; HERE WE
013080*    JUST LEFT-JUSTIFY IT FOR THE TAG TEXT (SAME TRIM IDIOM AS THE
013090*    FORCED-AMOUNT ROUTINE AT 2160).
013100 2705-FORMAT-QTY.
013110    MOVE WS-QTY-VALUE TO WS-QTY-ED.
013120    MOVE ZERO TO WS-FMT-LEAD-SPACES.
013130    INSPECT WS-QTY-ED TALLYING WS-FMT-LEAD-SPACES FOR LEADING SPACE.
013140    ADD 1 TO WS-FMT-LEAD-SPACES GIVING WS-FMT-START.
013150    MOVE SPACES TO WS-QTY-DISPLAY.
013160    STRING WS-QTY-ED (WS-FMT-START:) DELIMITED BY SIZE
013170        INTO WS-QTY-DISPLAY.
013180
013190*    ----------------------------------------------------------------
013200*    2800 - TCS CONTROL TOTALS AND THE PER-ORDER SUB-TOTAL TABLE
013210*    USED BY 3110 TO BUILD THE SUMMARY VOUCHER'S BILL ALLOCATIONS.
013220*    ----------------------------------------------------------------
013230 2800-ACCUM-TCS.
013240*    THE FOUR RUN-LEVEL CONTROL TOTALS ROLL UP EVERY RECORD IN THE
013250*    BATCH - THEY FEED THE TCS SUMMARY VOUCHER AT CLOSE (3100) AND
013260*    NEVER RESET UNTIL THE NEXT RUN'S 1000-INIT.
013270*    STRAIGHT ADD, NO ROUNDING - ALL FOUR SOURCE AMOUNTS ARE ALREADY
013280*    2-DECIMAL S9(7)V99 FIELDS COMING OUT OF 2110, SO THE RUNNING
013290*    TOTAL NEVER PICKS UP A THIRD DECIMAL PLACE TO ROUND AWAY.
013300    ADD WS-W-TCS-CGST-AMT  TO WS-CTL-TCS-CGST.
013310    ADD WS-W-TCS-SGST-AMT  TO WS-CTL-TCS-SGST.
013320    ADD WS-W-TCS-UTGST-AMT TO WS-CTL-TCS-UTGST.
013330    ADD WS-W-TCS-IGST-AMT  TO WS-CTL-TCS-IGST.
013340    COMPUTE WS-CTL-GRAND-TOTAL =
013350        WS-CTL-TCS-CGST + WS-CTL-TCS-SGST +
013360        WS-CTL-TCS-UTGST + WS-CTL-TCS-IGST.
013370*    WS-FMT-PROMO-SPLIT IS REUSED HERE PURELY AS SCRATCH - IT HAS
013380*    NOTHING TO DO WITH THE SHIP-PROMO SPLIT AT 2620, IT JUST
013390*    HOLDS THIS RECORD'S OWN TCS TOTAL LONG ENOUGH TO DECIDE
013400*    WHETHER THE ORDER-LEVEL TABLE NEEDS AN ENTRY.
013410    COMPUTE WS-FMT-PROMO-SPLIT ROUNDED =
013420        WS-W-TCS-CGST-AMT + WS-W-TCS-SGST-AMT +
013430        WS-W-TCS-UTGST-AMT + WS-W-TCS-IGST-AMT.
013440    IF WS-FMT-PROMO-SPLIT NOT = ZERO
013450        PERFORM 2810-ACCUM-ORDER-TCS
013460    END-IF.
013470
013480*    2810 - LINEAR SEARCH THE PER-ORDER TABLE FOR THIS ORDER ID; ADD
013490*    A NEW ENTRY WHEN IT ISN'T THERE YET (SAME SEARCH-AND-ADD SHAPE
013500*    AS CP2's AMUSEMENT-PARKS LOOKUP).
013510 2810-ACCUM-ORDER-TCS.
013520*    MULTIPLE RECORDS (LINE ITEMS) CAN SHARE ONE ORDER ID, SO THE
013530*    TABLE ACCUMULATES TCS BY ORDER RATHER THAN BY RECORD - THAT
013540*    IS WHAT LETS 3110 HAND BACK ONE BILL ALLOCATION PER ORDER ON
013550*    THE SUMMARY VOUCHER INSTEAD OF ONE PER RAW INPUT RECORD.
013560*    RESET THE FOUND SWITCH BEFORE EVERY SEARCH - 2815 ONLY EVER
013570*    SETS IT TO "YES", NEVER BACK TO "NO", SO THE CALLER MUST.
013580    MOVE "NO" TO WS-OT-FOUND-SW.
013590    IF WS-ORDER-CTR > ZERO
013600        PERFORM 2815-SEARCH-ORDER-TABLE
013610            VARYING WS-TCS-SUB FROM 1 BY 1
013620            UNTIL WS-TCS-SUB > WS-ORDER-CTR
013630    END-IF.
013640*    ORDER ID NOT IN THE TABLE YET (OR THE TABLE IS STILL EMPTY) -
013650*    OPEN A NEW SLOT AT THE NEXT SUBSCRIPT.  WS-ORDER-CTR IS THE
013660*    HIGH-WATER MARK, NOT A SEPARATE OCCURS LIMIT CHECK - THE
013670*    TABLE IS SIZED IN AMZWRK01 WELL ABOVE ANY ONE RUN'S ORDER
013680*    COUNT SO THIS NEVER OVERFLOWS IN PRACTICE.
013690    IF WS-OT-FOUND-SW = "NO"
013700        ADD 1 TO WS-ORDER-CTR
013710        MOVE TR-ORDER-ID TO WS-OT-ORDER-ID (WS-ORDER-CTR)
013720        MOVE WS-FMT-PROMO-SPLIT TO WS-OT-TCS-TOTAL (WS-ORDER-CTR)
013730    END-IF.
013740
013750*    ---------------------------------------------------------------
013760*    2815 - LINEAR SEARCH OF WS-OT-ENTRY FOR THIS RECORD'S ORDER ID,
013770*    CALLED FROM 2810 WHILE BUILDING THE TABLE AND AGAIN FROM 3110
013780*    WHILE WRITING THE SUMMARY VOUCHER'S BILL ALLOCATIONS.
013790*    ---------------------------------------------------------------
013800 2815-SEARCH-ORDER-TABLE.
013810*    PERFORMED VARYING FROM THE CALLER - ON A HIT WE ADD INTO THE
013820*    EXISTING SLOT AND SNAP WS-TCS-SUB TO WS-ORDER-CTR SO THE
013830*    VARYING LOOP'S UNTIL TEST STOPS THE SEARCH IMMEDIATELY
013840*    RATHER THAN SCANNING THE REMAINDER OF THE TABLE FOR NOTHING.
013850    IF WS-OT-ORDER-ID (WS-TCS-SUB) = TR-ORDER-ID
013860        ADD WS-FMT-PROMO-SPLIT TO WS-OT-TCS-TOTAL (WS-TCS-SUB)
013870        MOVE "YES" TO WS-OT-FOUND-SW
013880        MOVE WS-ORDER-CTR TO WS-TCS-SUB
013890    END-IF.
013900
013910*    ----------------------------------------------------------------
013920*    2900 - ONE DEBUG LOG DETAIL RECORD, THE 13 PARSED AMOUNTS AS
013930*    TEXT PLUS THE HEADER-KEY FIELDS THE RECON DESK MATCHES ON.
013940*    ----------------------------------------------------------------
013950 2900-DEBUG-DETAIL.
013960*    KEY FIELDS FIRST - THE FIVE COLUMNS THE RECON DESK SORTS AND
013970*    FILTERS ON BEFORE THEY EVER LOOK AT AN AMOUNT COLUMN.
013980    MOVE SPACES TO WS-DBG-LINE-BUF.
013990    STRING TR-TRANS-TYPE DELIMITED BY SPACE
014000           "," DELIMITED BY SIZE
014010           WS-VOUCHER-TYPE-NAME DELIMITED BY SPACE
014020           "," DELIMITED BY SIZE
014030           TR-INVOICE-NO DELIMITED BY SPACE
014040           "," DELIMITED BY SIZE
014050           TR-ORDER-ID DELIMITED BY SPACE
014060           "," DELIMITED BY SIZE
014070           WS-INTERSTATE-SW DELIMITED BY SPACE
014080        INTO WS-DBG-LINE-BUF.
014090*    THEN THE 13 PARSED WORKING AMOUNTS IN THE SAME ORDER THEY ARE
014100*    PARSED AT 2110 - PRINCIPAL/INVOICE/LINE-ITEM CGST-SGST-IGST-
014110*    UTGST, THEN THE SAME FIVE FOR SHIPPING PLUS SHIP-PROMO-DISC.
014120*    EACH GOES THROUGH THE COMPACT FORMATTER SO A ZERO SHOWS AS A
014130*    BARE "0" IN THE LOG RATHER THAN A CONFUSING "0.00" OR ".00".
014140*    PRINCIPAL.
014150*    SAME WS-W-PRINCIPAL-AMT PARSED AT 2110, RUN THROUGH 2170 AGAIN
014160*    HERE SINCE THE DEBUG LOG WANTS ITS OWN COMPACT-TEXT COPY.
014170    MOVE WS-W-PRINCIPAL-AMT TO WS-FMT-SOURCE-AMT.
014180    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014190    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014200           "," DELIMITED BY SIZE
014210           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014220        INTO WS-DBG-LINE-BUF.
014230*    INVOICE AMT.
014240*    WS-W-INVOICE-AMT, THE SAME WORKING FIELD 2400 USES FOR THE
014250*    PARTY LEDGER LINE.
014260    MOVE WS-W-INVOICE-AMT TO WS-FMT-SOURCE-AMT.
014270    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014280    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014290           "," DELIMITED BY SIZE
014300           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014310        INTO WS-DBG-LINE-BUF.
014320*    LINE CGST.
014330*    WS-W-CGST-TAX BEFORE ANY GST-LEDGER ALLOCATION LOGIC (2600)
014340*    HAS TOUCHED IT - THE RAW LINE-ITEM FIGURE, NOT THE ALLOCATED ONE.
014350    MOVE WS-W-CGST-TAX TO WS-FMT-SOURCE-AMT.
014360    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014370    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014380           "," DELIMITED BY SIZE
014390           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014400        INTO WS-DBG-LINE-BUF.
014410*    LINE SGST.
014420*    WS-W-SGST-TAX, RAW LINE-ITEM FIGURE (SEE THE CGST NOTE ABOVE).
014430    MOVE WS-W-SGST-TAX TO WS-FMT-SOURCE-AMT.
014440    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014450    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014460           "," DELIMITED BY SIZE
014470           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014480        INTO WS-DBG-LINE-BUF.
014490*    LINE IGST.
014500*    WS-W-IGST-TAX, RAW LINE-ITEM FIGURE (SEE THE CGST NOTE ABOVE).
014510    MOVE WS-W-IGST-TAX TO WS-FMT-SOURCE-AMT.
014520    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014530    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014540           "," DELIMITED BY SIZE
014550           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014560        INTO WS-DBG-LINE-BUF.
014570*    LINE UTGST.
014580*    WS-W-UTGST-TAX, RAW LINE-ITEM FIGURE (SEE THE CGST NOTE ABOVE).
014590    MOVE WS-W-UTGST-TAX TO WS-FMT-SOURCE-AMT.
014600    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014610    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014620           "," DELIMITED BY SIZE
014630           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014640        INTO WS-DBG-LINE-BUF.
014650*    SHIPPING-SIDE AMOUNTS FROM HERE DOWN - BASIS, PROMO DISCOUNT,
014660*    PROMO TAX, THEN THE FOUR SHIPPING TAX HEADS.
014670*    SHIP BASIS.
014680    MOVE WS-W-SHIP-AMT-BASIS TO WS-FMT-SOURCE-AMT.
014690    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014700    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014710           "," DELIMITED BY SIZE
014720           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014730        INTO WS-DBG-LINE-BUF.
014740*    SHIP PROMO DISC.
014750    MOVE WS-W-SHIP-PROMO-DISC TO WS-FMT-SOURCE-AMT.
014760    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014770    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014780           "," DELIMITED BY SIZE
014790           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014800        INTO WS-DBG-LINE-BUF.
014810*    SHIP PROMO TAX.
014820*    WS-W-SHIP-PROMO-TAX - NOT ITS OWN LEDGER LINE, ONLY EVER
014830*    ROLLED INTO CGST/SGST/UTGST/IGST AT 2600, SO THE DEBUG LOG IS
014840*    THE ONLY PLACE THIS RAW FIGURE IS EVER VISIBLE ON ITS OWN.
014850    MOVE WS-W-SHIP-PROMO-TAX TO WS-FMT-SOURCE-AMT.
014860    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014870    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014880           "," DELIMITED BY SIZE
014890           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014900        INTO WS-DBG-LINE-BUF.
014910*    SHIP CGST.
014920*    WS-W-SHIP-CGST-TAX, RAW SHIPPING-SIDE FIGURE.
014930    MOVE WS-W-SHIP-CGST-TAX TO WS-FMT-SOURCE-AMT.
014940    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
014950    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
014960           "," DELIMITED BY SIZE
014970           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
014980        INTO WS-DBG-LINE-BUF.
014990*    SHIP SGST.
015000*    WS-W-SHIP-SGST-TAX, RAW SHIPPING-SIDE FIGURE.
015010    MOVE WS-W-SHIP-SGST-TAX TO WS-FMT-SOURCE-AMT.
015020    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
015030    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
015040           "," DELIMITED BY SIZE
015050           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
015060        INTO WS-DBG-LINE-BUF.
015070*    SHIP IGST.
015080*    WS-W-SHIP-IGST-TAX, RAW SHIPPING-SIDE FIGURE.
015090    MOVE WS-W-SHIP-IGST-TAX TO WS-FMT-SOURCE-AMT.
015100    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
015110    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
015120           "," DELIMITED BY SIZE
015130           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
015140        INTO WS-DBG-LINE-BUF.
015150*    SHIP UTGST.
015160*    WS-W-SHIP-UTGST-TAX, RAW SHIPPING-SIDE FIGURE.
015170    MOVE WS-W-SHIP-UTGST-TAX TO WS-FMT-SOURCE-AMT.
015180    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
015190    STRING WS-DBG-LINE-BUF DELIMITED BY SIZE
015200           "," DELIMITED BY SIZE
015210           WS-FMT-AMT-COMPACT DELIMITED BY SPACE
015220        INTO WS-DBG-LINE-BUF.
015230    PERFORM 8100-EMIT-DBG-LINE.
015240
015250*    ----------------------------------------------------------------
015260*    3000 - END OF RUN.  ROLLS UP THE TCS SUMMARY VOUCHER (WHEN THE
015270*    RUN CARRIED ANY TCS AT ALL), CLOSES THE ENVELOPE AND THE FILES.
015280*    ----------------------------------------------------------------
015290 3000-CLOSING.
015300    IF WS-CTL-TCS-CGST NOT = ZERO OR WS-CTL-TCS-SGST NOT = ZERO
015310       OR WS-CTL-TCS-UTGST NOT = ZERO OR WS-CTL-TCS-IGST NOT = ZERO
015320        PERFORM 3100-TCS-SUMMARY-VCH
015330    END-IF.
015340    PERFORM 3200-WRITE-ENV-TRAILER.
015350    PERFORM 3300-CLOSE-FILES.
015360
015370*    3100 - TCS SUMMARY VOUCHER.  ONE JOURNAL VOUCHER PER RUN OFFSETS
015380*    THE FOUR TCS LEDGERS AGAINST AMAZON.IN, DATED TO THE LATEST
015390*    INVOICE DATE SEEN IN THE RUN.
015400 3100-TCS-SUMMARY-VCH.
015410*    WS-MIN-TIMESTAMP/WS-MAX-TIMESTAMP/WS-MAX-COMPACT WERE ACCUMU-
015420*    LATED RECORD BY RECORD AT 2120-PARSE-DATES ACROSS THE WHOLE
015430*    RUN - THE SUMMARY VOUCHER IS DATED TO THE LATEST INVOICE SEEN,
015440*    NOT TO THE SYSTEM DATE, SO IT LINES UP WITH THE BOOKS FOR THE
015450*    PERIOD THIS BATCH ACTUALLY COVERS.
015460    MOVE "Amazon TCS"       TO WS-VOUCHER-TYPE-NAME.
015470    MOVE SPACES TO WS-VCH-LINE-BUF.
015480    STRING "<VOUCHER><VOUCHERTYPENAME>Journal</VOUCHERTYPENAME>"
015490           "<DATE>" DELIMITED BY SIZE
015500           WS-MAX-COMPACT DELIMITED BY SIZE
015510           "</DATE><EFFECTIVEDATE>" DELIMITED BY SIZE
015520           WS-MAX-COMPACT DELIMITED BY SIZE
015530           "</EFFECTIVEDATE><VOUCHERNUMBER>" DELIMITED BY SIZE
015540           WS-MAX-TIMESTAMP DELIMITED BY SPACE
015550           "</VOUCHERNUMBER><NARRATION>TCS Recorded from  "
015560           DELIMITED BY SIZE
015570           WS-MIN-TIMESTAMP DELIMITED BY SPACE
015580           " to " DELIMITED BY SIZE
015590           WS-MAX-TIMESTAMP DELIMITED BY SPACE
015600           "</NARRATION>" DELIMITED BY SIZE
015610        INTO WS-VCH-LINE-BUF.
015620    PERFORM 8000-EMIT-VCH-LINE.
015630*    FOUR LEDGER LINES FOLLOW, ONE PER TCS DUTY HEAD, EACH DEBITING
015640*    ITS OWN TCS LIABILITY LEDGER (THE * -1 TURNS THE ACCUMULATED
015650*    CREDIT TOTAL INTO A DEBIT-SIDE ENTRY) - A ZERO CONTROL TOTAL
015660*    STILL PRODUCES A LINE HERE BECAUSE 3000-CLOSING ONLY SKIPS
015670*    THIS WHOLE PARAGRAPH WHEN ALL FOUR ARE ZERO AT ONCE.
015680
015690*    TCS CGST HEAD.
015700    COMPUTE WS-PARTY-AMT = WS-CTL-TCS-CGST * -1.
015710    MOVE WS-PARTY-AMT TO WS-FMT-SOURCE-AMT.
015720    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
015730    IF WS-PARTY-AMT < ZERO
015740        MOVE "Yes" TO WS-DEEMED-TXT
015750    ELSE
015760        MOVE "No"  TO WS-DEEMED-TXT
015770    END-IF.
015780    MOVE WS-LN-TCS-CGST TO WS-CUR-LEDGER-NAME.
015790    MOVE WS-FMT-AMT-COMPACT TO WS-CUR-LEDGER-AMT-TXT.
015800    PERFORM 2540-EMIT-LEDGER-LINE.
015810
015820*    TCS SGST HEAD.
015830    COMPUTE WS-PARTY-AMT = WS-CTL-TCS-SGST * -1.
015840    MOVE WS-PARTY-AMT TO WS-FMT-SOURCE-AMT.
015850    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
015860    IF WS-PARTY-AMT < ZERO
015870        MOVE "Yes" TO WS-DEEMED-TXT
015880    ELSE
015890        MOVE "No"  TO WS-DEEMED-TXT
015900    END-IF.
015910    MOVE WS-LN-TCS-SGST TO WS-CUR-LEDGER-NAME.
015920    MOVE WS-FMT-AMT-COMPACT TO WS-CUR-LEDGER-AMT-TXT.
015930    PERFORM 2540-EMIT-LEDGER-LINE.
015940
015950*    TCS UTGST HEAD.
015960    COMPUTE WS-PARTY-AMT = WS-CTL-TCS-UTGST * -1.
015970    MOVE WS-PARTY-AMT TO WS-FMT-SOURCE-AMT.
015980    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
015990    IF WS-PARTY-AMT < ZERO
016000        MOVE "Yes" TO WS-DEEMED-TXT
016010    ELSE
016020        MOVE "No"  TO WS-DEEMED-TXT
016030    END-IF.
016040    MOVE WS-LN-TCS-UTGST TO WS-CUR-LEDGER-NAME.
016050    MOVE WS-FMT-AMT-COMPACT TO WS-CUR-LEDGER-AMT-TXT.
016060    PERFORM 2540-EMIT-LEDGER-LINE.
016070
016080*    TCS IGST HEAD.
016090    COMPUTE WS-PARTY-AMT = WS-CTL-TCS-IGST * -1.
016100    MOVE WS-PARTY-AMT TO WS-FMT-SOURCE-AMT.
016110    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
016120    IF WS-PARTY-AMT < ZERO
016130        MOVE "Yes" TO WS-DEEMED-TXT
016140    ELSE
016150        MOVE "No"  TO WS-DEEMED-TXT
016160    END-IF.
016170    MOVE WS-LN-TCS-IGST TO WS-CUR-LEDGER-NAME.
016180    MOVE WS-FMT-AMT-COMPACT TO WS-CUR-LEDGER-AMT-TXT.
016190    PERFORM 2540-EMIT-LEDGER-LINE.
016200
016210*    THE OFFSETTING PARTY LINE - AMAZON.IN CARRIES THE OPPOSITE
016220*    SIDE OF ALL FOUR TCS DEBITS ABOVE SO THE JOURNAL VOUCHER
016230*    BALANCES.  NOTE THE SIGN TEST IS INVERTED FROM THE TCS LINES
016240*    THEMSELVES (GRAND TOTAL POSITIVE MEANS THE PARTY SIDE IS THE
016250*    CREDIT, HENCE "No") SINCE THIS LINE OFFSETS THEM RATHER THAN
016260*    REPEATING THEM.  NO PARTY LINE AT ALL WHEN THE RUN NET TO
016270*    ZERO TCS OVERALL.
016280*    GRAND TOTAL DRIVES BOTH WHETHER THE PARTY OFFSET LINE IS BUILT
016290*    AT ALL AND WHICH SIDE OF THE ACCOUNT IT LANDS ON.
016300    IF WS-CTL-GRAND-TOTAL NOT = ZERO
016310        MOVE WS-CTL-GRAND-TOTAL TO WS-FMT-SOURCE-AMT
016320        PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT
016330        IF WS-CTL-GRAND-TOTAL > ZERO
016340            MOVE "No"  TO WS-DEEMED-TXT
016350        ELSE
016360            MOVE "Yes" TO WS-DEEMED-TXT
016370        END-IF
016380*    OPEN THE PARTY OFFSET LEDGER ENTRY (BILL ALLOCATIONS ARE
016390*    NESTED INSIDE, ONE PER ORDER, BEFORE THE CLOSING TAG BELOW).
016400        MOVE SPACES TO WS-VCH-LINE-BUF
016410        STRING "<LEDGERENTRIES.LIST><LEDGERNAME>" DELIMITED BY SIZE
016420               WS-FX-PARTY-NAME DELIMITED BY SIZE
016430               "</LEDGERNAME><ISDEEMEDPOSITIVE>" DELIMITED BY SIZE
016440               WS-DEEMED-TXT DELIMITED BY SIZE
016450               "</ISDEEMEDPOSITIVE><AMOUNT>" DELIMITED BY SIZE
016460               WS-FMT-AMT-COMPACT DELIMITED BY SPACE
016470               "</AMOUNT>" DELIMITED BY SIZE
016480            INTO WS-VCH-LINE-BUF
016490        PERFORM 8000-EMIT-VCH-LINE
016500        IF WS-ORDER-CTR > ZERO
016510*    ONE PASS OVER THE WHOLE PER-ORDER TCS TABLE BUILT AT 2810 -
016520*    ORDERS THAT NEVER CARRIED TCS SIMPLY HAVE A ZERO ENTRY AND
016530*    PRODUCE NO ALLOCATION LINE (SEE 3110's OWN GUARD).
016540            PERFORM 3110-TCS-BILL-ALLOC
016550                VARYING WS-TCS-SUB FROM 1 BY 1
016560                UNTIL WS-TCS-SUB > WS-ORDER-CTR
016570        END-IF
016580        MOVE SPACES TO WS-VCH-LINE-BUF
016590        STRING "</LEDGERENTRIES.LIST>" DELIMITED BY SIZE
016600            INTO WS-VCH-LINE-BUF
016610        PERFORM 8000-EMIT-VCH-LINE
016620    END-IF.
016630    MOVE SPACES TO WS-VCH-LINE-BUF.
016640*    CLOSES THE JOURNAL VOUCHER OPENED AT THE TOP OF 3100.
016650    STRING "</VOUCHER>" DELIMITED BY SIZE INTO WS-VCH-LINE-BUF.
016660    PERFORM 8000-EMIT-VCH-LINE.
016670
016680*    3110 - ONE BILL ALLOCATION PER ORDER THAT CARRIED TCS, HUNG OFF
016690*    THE OFFSETTING AMAZON.IN LINE ABOVE.
016700 3110-TCS-BILL-ALLOC.
016710*    PERFORMED VARYING OVER THE WHOLE ORDER TABLE FROM 3100 - AN
016720*    ORDER WHOSE TCS NETTED TO ZERO ACROSS ITS LINE ITEMS GETS NO
016730*    BILL ALLOCATION AT ALL RATHER THAN A ZERO-AMOUNT ONE.
016740    IF WS-OT-TCS-TOTAL (WS-TCS-SUB) NOT = ZERO
016750        MOVE WS-OT-TCS-TOTAL (WS-TCS-SUB) TO WS-FMT-SOURCE-AMT
016760        PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT
016770        MOVE SPACES TO WS-VCH-LINE-BUF
016780        STRING "<BILLALLOCATIONS.LIST><NAME>" DELIMITED BY SIZE
016790               WS-OT-ORDER-ID (WS-TCS-SUB) DELIMITED BY SPACE
016800               "</NAME><BILLTYPE>" DELIMITED BY SIZE
016810               WS-FX-BILL-TYPE-NEW DELIMITED BY SIZE
016820               "</BILLTYPE><AMOUNT>" DELIMITED BY SIZE
016830               WS-FMT-AMT-COMPACT DELIMITED BY SPACE
016840               "</AMOUNT></BILLALLOCATIONS.LIST>" DELIMITED BY SIZE
016850            INTO WS-VCH-LINE-BUF
016860        PERFORM 8000-EMIT-VCH-LINE
016870    END-IF.
016880
016890*    3200 - CLOSE THE IMPORT ENVELOPE.
016900 3200-WRITE-ENV-TRAILER.
016910    MOVE SPACES TO WS-VCH-LINE-BUF.
016920    STRING "</DATA></BODY></ENVELOPE>" DELIMITED BY SIZE
016930        INTO WS-VCH-LINE-BUF.
016940    PERFORM 8000-EMIT-VCH-LINE.
016950
016960*    3300 - CLOSING TRAILER ON THE DEBUG LOG CARRIES THE RUN DATE (SO
016970*    THE RECON DESK KNOWS WHICH BATCH THIS FILE CAME FROM) AND THE
016980*    FOUR TCS CONTROL TOTALS, THEN SHUTS EVERY FILE DOWN.
016990 3300-CLOSE-FILES.
017000    MOVE SPACES TO WS-DBG-LINE-BUF.
017010*    RUN-LEVEL TCS CGST TOTAL, ACCUMULATED RECORD BY RECORD AT 2800.
017020    MOVE WS-CTL-TCS-CGST  TO WS-FMT-SOURCE-AMT.
017030    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
017040    MOVE WS-FMT-AMT-COMPACT TO WS-DBGT-CGST.
017050*    RUN-LEVEL TCS SGST TOTAL.
017060    MOVE WS-CTL-TCS-SGST  TO WS-FMT-SOURCE-AMT.
017070    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
017080    MOVE WS-FMT-AMT-COMPACT TO WS-DBGT-SGST.
017090*    RUN-LEVEL TCS UTGST TOTAL.
017100    MOVE WS-CTL-TCS-UTGST TO WS-FMT-SOURCE-AMT.
017110    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
017120    MOVE WS-FMT-AMT-COMPACT TO WS-DBGT-UTGST.
017130*    RUN-LEVEL TCS IGST TOTAL.
017140    MOVE WS-CTL-TCS-IGST  TO WS-FMT-SOURCE-AMT.
017150    PERFORM 2170-FORMAT-AMT-COMPACT THRU 2170-EXIT.
017160    MOVE WS-FMT-AMT-COMPACT TO WS-DBGT-IGST.
017170*    COMMA-DELIMITED TRAILER LINE - THE RECON DESK LOADS THE DEBUG
017180*    LOG INTO A SPREADSHEET, SO THIS TRAILER ROW HAS TO MATCH THE
017190*    SAME COLUMN COUNT CONVENTION AS THE 1200 HEADING ROW.
017200    STRING "RUN DATE " DELIMITED BY SIZE
017210           WS-SYS-YYYY DELIMITED BY SIZE
017220           "-" DELIMITED BY SIZE
017230           WS-SYS-MM DELIMITED BY SIZE
017240           "-" DELIMITED BY SIZE
017250           WS-SYS-DD DELIMITED BY SIZE
017260*    TOTAL RECORD COUNT ACROSS THE WHOLE RUN, WHATEVER MIX OF
017270*    SHIPMENT/REFUND/FREEREPLACEMENT/CANCEL LINES IT CONTAINED.
017280           ",RECORDS," DELIMITED BY SIZE
017290           WS-REC-CTR DELIMITED BY SIZE
017300           ",TCSCGST," DELIMITED BY SIZE
017310           WS-DBGT-CGST DELIMITED BY SPACE
017320           ",TCSSGST," DELIMITED BY SIZE
017330           WS-DBGT-SGST DELIMITED BY SPACE
017340           ",TCSUTGST," DELIMITED BY SIZE
017350           WS-DBGT-UTGST DELIMITED BY SPACE
017360           ",TCSIGST," DELIMITED BY SIZE
017370           WS-DBGT-IGST DELIMITED BY SPACE
017380        INTO WS-DBG-LINE-BUF.
017390    PERFORM 8100-EMIT-DBG-LINE.
017400*    STANDARD CLOSE SEQUENCE - INPUT FIRST, THEN THE TWO OUTPUTS, SO
017410*    A CLOSE FAILURE ON EITHER OUTPUT FILE DOESN'T LEAVE THE INPUT
017420*    FILE STILL OPEN.
017430    CLOSE TRANS-MASTER.
017440    CLOSE VOUCHER-OUT.
017450    CLOSE DEBUG-LOG.
017460
017470*    ----------------------------------------------------------------
017480*    8000/8100 - THE TWO GENERIC LINE EMITTERS.  EVERY BUILDER
017490*    PARAGRAPH LOADS ITS BUFFER AND CALLS ONE OF THESE.
017500*    ----------------------------------------------------------------
017510 8000-EMIT-VCH-LINE.
017520*    CLEARING THE BUFFER AFTER THE WRITE, NOT BEFORE, MEANS EVERY
017530*    BUILDER PARAGRAPH CAN TRUST WS-VCH-LINE-BUF IS ALL SPACES THE
017540*    MOMENT IT STARTS A NEW STRING, WITHOUT NEEDING ITS OWN
017550*    LEADING "MOVE SPACES" - THOUGH MOST BUILDERS DO ONE ANYWAY,
017560*    OUT OF HABIT AND FOR SAFETY IF THIS PARAGRAPH'S ORDER EVER
017570*    CHANGES.
017580    MOVE WS-VCH-LINE-BUF TO VOUCHER-LINE.
017590    WRITE VOUCHER-LINE.
017600    MOVE SPACES TO WS-VCH-LINE-BUF.
017610
017620*    ---------------------------------------------------------------
017630*    8100 - GENERIC DEBUG-LOG LINE WRITER, PAIRED WITH 8000 ABOVE -
017640*    SAME PAD-THEN-WRITE IDIOM, DIFFERENT FD.
017650*    ---------------------------------------------------------------
017660 8100-EMIT-DBG-LINE.
017670    MOVE WS-DBG-LINE-BUF TO DEBUG-LINE.
017680    WRITE DEBUG-LINE.
017690    MOVE SPACES TO WS-DBG-LINE-BUF.
017700
017710*    ----------------------------------------------------------------
017720*    9000 - PRIMING AND SUBSEQUENT READS OF THE TRANSACTION EXTRACT.
017730*    THE SAME PARAGRAPH SERVES BOTH THE PRIMING READ OUT OF 1000-
017740*    INIT AND EVERY SUBSEQUENT READ AT THE BOTTOM OF 2000-MAINLINE
017750*    - THERE IS NOTHING SPECIAL ABOUT THE FIRST READ EXCEPT THAT
017760*    IT HAPPENS BEFORE THE MAINLINE PERFORM-UNTIL TEST IS EVER
017770*    CHECKED.
017780*    ----------------------------------------------------------------
017790 9000-READ-TRANS.
017800    READ TRANS-MASTER
017810        AT END
017820            MOVE "NO" TO WS-MORE-RECS
017830    END-READ.
