006000******************************************************************
006010*   AMZDBG01  --  DEBUG LOG WORK AREA FOR AMZCNV01              *
006020*   ONE DELIMITED LINE PER INPUT RECORD PLUS ONE TCS-TOTALS      *
006030*   LINE AT END OF RUN, WRITTEN TO DEBUGLOG (debug_log.csv).     *
006040*   RECON DESK USES THIS TO TIE THE VOUCHER FILE BACK TO THE     *
006050*   MARKETPLACE EXTRACT WHEN AN IMPORT IS QUESTIONED.            *
006060******************************************************************
006070*   REVISION LOG
006080*   05 APR 23  RSM  AS-0117 - ORIGINAL DEBUG LAYOUT
006090*   03 NOV 23  KDN  AS-0233 - ADDED TCS TOTALS TRAILER LINE
006100******************************************************************
006110
006120 01  WS-DBG-LINE-BUF                 PIC X(250).
006130
006140 01  WS-DBG-HEADINGS.
006150     05  WS-DBGH-COLS            PIC X(180)
006160             VALUE "TransactionType,VoucherType,InvoiceNumber,
006170-                   "OrderId,Interstate,Amount01,Amount02,Amount0
006180-                   "3,Amount04,Amount05,Amount06,Amount07,Amoun
006190-                   "t08,Amount09,Amount10,Amount11,Amount12,Amo
006200-                   "unt13".
006210     05  FILLER                  PIC X(01).
