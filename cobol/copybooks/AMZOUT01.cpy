000100******************************************************************
000110*   AMZOUT01  --  VOUCHER OUTPUT WORK AREAS FOR AMZCNV01        *
000120*   THE TAGGED-TEXT VOUCHER FILE IS BUILT ONE LINE AT A TIME     *
000130*   INTO WS-VCH-LINE-BUF (SAME IDIOM AS A PRTLINE) AND WRITTEN TO   *
000140*   VOUCHER-OUT.  THIS COPYBOOK HOLDS THE LINE BUFFER, THE      *
000150*   BOOK'S FIXED LITERAL VALUES, AND THE VOUCHER FILE'S FD.     *
000160******************************************************************
000170*   REVISION LOG
000180*   05 APR 23  RSM  AS-0117 - ORIGINAL OUTPUT LAYOUT
000190*   19 JUN 23  RSM  AS-0142 - ADDED UTGST DUTY-HEAD CONSTANT
000200*   03 NOV 23  KDN  AS-0233 - ADDED FIXED FLAGS GROUP SO THE
000210*                   HEADER-FLAG LITERALS LIVE IN ONE PLACE
000220*   03 JUN 24  RSM  AS-0287 - RESIZED EVERY CONSTANT FIELD TO
000230*                   THE EXACT WIDTH OF ITS LITERAL SO 2300-2700
000240*                   CAN STRING THEM DELIMITED BY SIZE WITHOUT
000250*                   PICKING UP TRAILING BLANKS IN THE TAG TEXT
000260******************************************************************
000270
000280 01  WS-VCH-LINE-BUF                 PIC X(600).
000290
000300*    ------------------------------------------------------------
000310*    FIXED VALUES CARRIED ON EVERY VOUCHER, PER THE BOOKKEEPING
000320*    SYSTEM'S IMPORT CONTRACT.  ANATOMY SHOP SELLS B2C ONLY, SO
000330*    NONE OF THESE VARY RECORD TO RECORD.
000340*    ------------------------------------------------------------
000350 01  WS-FIXED-VOUCHER-FLAGS.
000360     05  WS-FX-COMPANY-NAME      PIC X(30)
000370             VALUE "Anatomy Shop - (from 1-Apr-23)".
000380     05  WS-FX-PARTY-NAME        PIC X(09)  VALUE "Amazon.in".
000390*        GENERIC B2C BUYER LABEL - THE FEED NEVER CARRIES A REAL
000400*        CONSUMER NAME/ADDRESS, ONLY SHIP-TO GEOGRAPHY.
000410     05  WS-FX-BUYER-NAME        PIC X(19)
000420             VALUE "Amazon B2C Customer".
000430*        FIXED - ANATOMY SHOP HAS NO EXPORT SELLER ACCOUNT.
000440     05  WS-FX-COUNTRY           PIC X(05)  VALUE "India".
000450*        VAT-ERA HOLDOVER FIELD - THE IMPORT SCREEN STILL ASKS FOR
000460*        IT, GST OR NOT.
000470     05  WS-FX-DEALER-TYPE       PIC X(12)  VALUE "Unregistered".
000480*        B2C SALES ONLY - THIS FEED NEVER CARRIES A GSTIN-
000490*        REGISTERED BUYER.
000500     05  WS-FX-GST-REG-TYPE      PIC X(21)
000510             VALUE "Unregistered/Consumer".
000520*        DRIVES THE TALLY OFFICE'S SMALL-SELLER GST RETURN BUCKET.
000530     05  WS-FX-CLASSIFICATION    PIC X(11)  VALUE "B2C (Small)".
000540*        SINGLE-WAREHOUSE SHOP - LEADING SPACE IN THE LITERAL IS
000550*        DELIBERATE, MATCHING THE IMPORT TEMPLATE'S OWN GODOWN NAME.
000560     05  WS-FX-WAREHOUSE-NAME    PIC X(14)  VALUE " Main location".
000570*        SINGLE-BATCH SHOP - NO LOT/EXPIRY TRACKING ON THIS FEED.
000580     05  WS-FX-BATCH-NAME        PIC X(13)  VALUE "Primary Batch".
000590*        EVERY BILL ALLOCATION ON THIS FEED IS A FRESH REFERENCE -
000600*        NOTHING HERE EVER SETTLES AN OLDER OUTSTANDING BILL.
000610     05  WS-FX-BILL-TYPE-NEW     PIC X(07)  VALUE "New Ref".
000620*        THE BOOKKEEPING SYSTEM'S OWN CODE FOR AN ORDINARY SALES
000630*        RETURN - THIS FEED NEVER DISTINGUISHES DAMAGED/WRONG-ITEM
000640*        RETURNS FROM PLAIN CHANGE-OF-MIND.
000650     05  WS-FX-RETURN-NATURE     PIC X(15)  VALUE "01-Sales Return".
000660*        EVERY LINE ITEM ON THIS FEED IS SOLD BY THE PIECE.
000670     05  WS-FX-QTY-UOM           PIC X(04)  VALUE " Nos".
000680     05  WS-FX-RATE-UOM          PIC X(04)  VALUE "/Nos".
000690     05  FILLER                  PIC X(01).
000700
000710*    ------------------------------------------------------------
000720*    LEDGER NAME CONSTANTS - GST AND SHIPPING SIDE
000730*    ------------------------------------------------------------
000740 01  WS-LEDGER-NAMES.
000750*        ONE FLAT SHIPPING LEDGER REGARDLESS OF COURIER OR SPEED -
000760*        THIS FEED DOES NOT BREAK SHIPPING OUT BY CARRIER.
000770     05  WS-LN-SHIPPING          PIC X(16)  VALUE "Shipping Charges".
000780*        DISCOUNT LEDGER - NEVER A DEEMED-POSITIVE ENTRY (SEE 2520).
000790     05  WS-LN-SHIP-PROMO        PIC X(23)
000800             VALUE "ship-promotion-discount".
000810*        THE RATE IN THE LEDGER NAME IS TEXT ONLY - AMOUNTS COME
000820*        FROM THE FEED, NOT FROM THIS LITERAL.
000830     05  WS-LN-IGST              PIC X(10)  VALUE "IGST @ 18%".
000840     05  WS-LN-CGST              PIC X(09)  VALUE "CGST @ 9%".
000850     05  WS-LN-SGST              PIC X(09)  VALUE "SGST @ 9%".
000860*        UNION-TERRITORY SALES ONLY (AS-0142 REVISION).
000870     05  WS-LN-UTGST             PIC X(10)  VALUE "UTGST @ 9%".
000880*        INVENTORY LINE'S SALES LEDGER WHEN INTERSTATE (2700).
000890     05  WS-LN-SALES-INTER       PIC X(26)
000900             VALUE "Sales GST Interstate @ 18%".
000910*        INVENTORY LINE'S SALES LEDGER OTHERWISE (2700).
000920     05  WS-LN-SALES-LOCAL       PIC X(21)
000930             VALUE "Sales GST Local @ 18%".
000940*        FOUR TCS OFFSET LEDGERS FOR THE FILE-WIDE SUMMARY VOUCHER
000950*        AT 3100 - NEVER USED ON A PER-RECORD DETAIL VOUCHER.
000960     05  WS-LN-TCS-CGST          PIC X(19)
000970             VALUE "Amazon - TCS - CGST".
000980     05  WS-LN-TCS-SGST          PIC X(19)
000990             VALUE "Amazon - TCS - SGST".
001000     05  WS-LN-TCS-UTGST         PIC X(20)
001010             VALUE "Amazon - TCS - UTGST".
001020     05  WS-LN-TCS-IGST          PIC X(19)
001030             VALUE "Amazon - TCS - IGST".
001040     05  FILLER                  PIC X(01).
001050
001060*    ------------------------------------------------------------
001070*    THE FOUR RATE-DETAIL DUTY HEADS ATTACHED TO EVERY TAX/
001080*    SHIPPING LEDGER ENTRY SO THE BOOKKEEPING SYSTEM KEEPS THE
001090*    SUPPLIED AMOUNT RATHER THAN RECOMPUTING IT.
001100*    ------------------------------------------------------------
001110 01  WS-DUTY-HEADS.
001120*        THE FOUR STANDING DUTY-HEAD LABELS EVERY RATE-DETAIL LIST
001130*        ENTRY CARRIES (2630) - PLAIN GST-ACT TERMINOLOGY, NOT THE
001140*        SHOP'S OWN LEDGER NAMES ABOVE.
001150     05  WS-DH-IGST              PIC X(14)  VALUE "Integrated Tax".
001160     05  WS-DH-CGST              PIC X(11)  VALUE "Central Tax".
001170     05  WS-DH-SGST              PIC X(09)  VALUE "State Tax".
001180     05  WS-DH-CESS              PIC X(04)  VALUE "Cess".
001190*        ONLY VALUATION METHOD THIS FEED EVER USES - NO QUANTITY-
001200*        BASED (SPECIFIC RATE) DUTY ON THIS MARKETPLACE.
001210     05  WS-DH-VALUATION         PIC X(14)  VALUE "Based on Value".
001220     05  FILLER                  PIC X(01).
