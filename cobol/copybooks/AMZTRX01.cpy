000100******************************************************************
000110*   AMZTRX01  --  AMAZON MARKETPLACE TRANSACTION INPUT RECORD   *
000120*   COPYBOOK FOR THE TRANS-MASTER FILE READ BY AMZCNV01.        *
000130*   ONE OCCURRENCE PER INVOICE LINE (SHIPMENT, REFUND, FREE     *
000140*   REPLACEMENT OR CANCEL) AS SUPPLIED BY THE MARKETPLACE       *
000150*   SETTLEMENT EXTRACT.  FIXED-WIDTH EQUIVALENT OF THE          *
000160*   MARKETPLACE'S DELIMITED TRANSACTION REPORT.                 *
000170******************************************************************
000180*   REVISION LOG
000190*   05 APR 23  RSM  ANATOMY SHOP TICKET AS-0117 - ORIGINAL LAYOUT
000200*   19 JUN 23  RSM  AS-0142 - ADDED UTGST FIELDS FOR UNION
000210*                   TERRITORY ORDERS (CHANDIGARH SELLER SETUP)
000220*   11 SEP 23  KDN  AS-0209 - WIDENED SHIP-TO-CITY, ADDED
000230*                   FULFILMENT-CHANNEL PASS THROUGH FIELD
000240******************************************************************
000250
000260 01  TR-TRANS-RECORD.
000270
000280*    ------------------------------------------------------------
000290*    TRANSACTION IDENTIFICATION AND REFERENCE NUMBERS
000300*    ------------------------------------------------------------
000310*        DRIVES THE 2200-SERIES VOUCHER-TYPE EVALUATE - SHIPMENT,
000320*        REFUND, FREE REPLACEMENT OR CANCEL, FOLDED TO UPPER CASE
000330*        BEFORE THE TEST SO A STRAY LOWER-CASE FEED NEVER SLIPS BY.
000340     05  TR-TRANS-TYPE           PIC X(20).
000350*        CARRIED THROUGH TO THE VOUCHER NARRATION UNCHANGED - THE
000360*        BOOKKEEPING SYSTEM NEVER EDITS THIS FIELD.
000370     05  TR-INVOICE-NO           PIC X(20).
000380*        MARKETPLACE ORDER KEY - PRINTED ON THE VOUCHER NARRATION
000390*        BUT NEVER USED AS A CONTROL-BREAK KEY BY THIS PROGRAM.
000400     05  TR-ORDER-ID             PIC X(25).
000410*        POPULATED ONLY ON REFUND/CANCEL RECORDS; BLANK ON A
000420*        STRAIGHT SHIPMENT LINE.
000430     05  TR-CREDIT-NOTE-NO       PIC X(20).
000440
000450*    ------------------------------------------------------------
000460*    DATES - "DD-MM-YYYY HH:MM" OR "DD-MM-YYYY", BLANK ALLOWED.
000470*    REDEFINES BREAK OUT THE FIXED POSITIONS OF THE LONG FORMAT
000480*    SO 2110-2150 CAN TEST FOR THE SHORT FORMAT WITHOUT AN
000490*    UNSTRING WHEN THE TIME PORTION IS SIMPLY BLANK.
000500*    ------------------------------------------------------------
000510     05  TR-INVOICE-DATE         PIC X(16).
000520     05  TR-INVOICE-DATE-R  REDEFINES TR-INVOICE-DATE.
000530*        BROKEN-OUT INVOICE-DATE SUB-FIELDS - SEE 2110-2150 FOR
000540         10  TR-INV-DD           PIC X(02).
000550         10  FILLER              PIC X(01).
000560         10  TR-INV-MM           PIC X(02).
000570         10  FILLER              PIC X(01).
000580         10  TR-INV-YYYY         PIC X(04).
000590         10  FILLER              PIC X(01).
000600         10  TR-INV-HHMM         PIC X(05).
000610
000620     05  TR-ORDER-DATE           PIC X(16).
000630     05  TR-ORDER-DATE-R    REDEFINES TR-ORDER-DATE.
000640*        SAME BREAKOUT AS TR-INVOICE-DATE-R, APPLIED TO THE ORDER
000650         10  TR-ORD-DD           PIC X(02).
000660         10  FILLER              PIC X(01).
000670         10  TR-ORD-MM           PIC X(02).
000680         10  FILLER              PIC X(01).
000690         10  TR-ORD-YYYY         PIC X(04).
000700         10  FILLER              PIC X(01).
000710         10  TR-ORD-HHMM         PIC X(05).
000720
000730     05  TR-CREDIT-NOTE-DATE     PIC X(16).
000740     05  TR-CN-DATE-R       REDEFINES TR-CREDIT-NOTE-DATE.
000750*        SAME BREAKOUT AGAIN, APPLIED TO THE CREDIT-NOTE DATE -
000760*        BLANK WHENEVER TR-CREDIT-NOTE-NO IS BLANK.
000770         10  TR-CN-DD            PIC X(02).
000780         10  FILLER              PIC X(01).
000790         10  TR-CN-MM            PIC X(02).
000800         10  FILLER              PIC X(01).
000810         10  TR-CN-YYYY          PIC X(04).
000820         10  FILLER              PIC X(01).
000830         10  TR-CN-HHMM          PIC X(05).
000840
000850*    ------------------------------------------------------------
000860*    SHIP-FROM / SHIP-TO GEOGRAPHY  (DRIVES THE INTERSTATE TEST)
000870*    ------------------------------------------------------------
000880*        FOLDED TO UPPER CASE AT 2600 AND COMPARED AGAINST
000890*        TR-SHIP-TO-STATE TO DECIDE INTERSTATE VS. INTRASTATE GST.
000900     05  TR-SHIP-FROM-STATE      PIC X(25).
000910*        ALSO FOLDED TO PROPER-CASE FOR THE VOUCHER'S NARRATION
000920*        LINE - SEE 2225-TITLECASE-ONE-CHAR.
000930     05  TR-SHIP-TO-STATE        PIC X(25).
000940*        WIDENED FROM THE ORIGINAL LAYOUT UNDER AS-0209 TO HOLD
000950     05  TR-SHIP-TO-CITY         PIC X(25).
000960     05  TR-SHIP-TO-PIN          PIC X(10).
000970     05  TR-SHIP-TO-COUNTRY      PIC X(02).
000980
000990*    ------------------------------------------------------------
001000*    LINE ITEM
001010*    ------------------------------------------------------------
001020*        ZERO OR NON-NUMERIC IS FORCED TO ONE BY 2050 - THE
001030*        MARKETPLACE EXTRACT OCCASIONALLY DROPS THIS FIELD ON A
001040*        REPLACEMENT LINE.
001050     05  TR-QUANTITY             PIC 9(05).
001060     05  TR-SKU                  PIC X(30).
001070     05  TR-ITEM-DESC            PIC X(60).
001080     05  TR-FULFILL-CHANNEL      PIC X(10).
001090     05  TR-PAYMENT-METHOD       PIC X(10).
001100
001110*    ------------------------------------------------------------
001120*    ITEM AND INVOICE AMOUNTS - SIGN LEADING SEPARATE SO THE
001130*    FLAT FILE STAYS HUMAN-READABLE FOR THE SHOP'S RECON DESK.
001140*    ------------------------------------------------------------
001150*        LINE-ITEM SALE VALUE BEFORE TAX - THE FIGURE THAT DRIVES
001160*        THE SALES LEDGER ENTRY AT 2700.
001170     05  TR-PRINCIPAL-AMT        PIC S9(9)V99
001180                                  SIGN IS LEADING SEPARATE.
001190*        PRINCIPAL PLUS EVERY TAX AND SHIPPING COMPONENT BELOW -
001200*        NOT RECOMPUTED BY THIS PROGRAM, ONLY PASSED THROUGH.
001210     05  TR-INVOICE-AMT          PIC S9(9)V99
001220                                  SIGN IS LEADING SEPARATE.
001230
001240*    ------------------------------------------------------------
001250*    GST ON THE ITEM
001260*    ------------------------------------------------------------
001270*        LINE-ITEM GST, ONE FIELD PER DUTY HEAD - EXACTLY ONE OF
001280*        CGST/SGST OR IGST/UTGST IS NON-ZERO ON A GIVEN LINE,
001290*        NEVER BOTH PAIRS AT ONCE.
001300     05  TR-CGST-TAX             PIC S9(7)V99
001310                                  SIGN IS LEADING SEPARATE.
001320     05  TR-SGST-TAX             PIC S9(7)V99
001330                                  SIGN IS LEADING SEPARATE.
001340     05  TR-IGST-TAX             PIC S9(7)V99
001350                                  SIGN IS LEADING SEPARATE.
001360     05  TR-UTGST-TAX            PIC S9(7)V99
001370                                  SIGN IS LEADING SEPARATE.
001380
001390*    ------------------------------------------------------------
001400*    SHIPPING CHARGE, SHIPPING PROMO DISCOUNT AND GST ON SHIPPING
001410*    ------------------------------------------------------------
001420*        SHIPPING CHARGE AND ITS OWN PROMO DISCOUNT AND GST, KEPT
001430*        SEPARATE FROM THE ITEM-SIDE FIGURES ABOVE.
001440     05  TR-SHIP-AMT-BASIS       PIC S9(7)V99
001450                                  SIGN IS LEADING SEPARATE.
001460     05  TR-SHIP-PROMO-DISC      PIC S9(7)V99
001470                                  SIGN IS LEADING SEPARATE.
001480     05  TR-SHIP-PROMO-TAX       PIC S9(7)V99
001490                                  SIGN IS LEADING SEPARATE.
001500     05  TR-SHIP-CGST-TAX        PIC S9(7)V99
001510                                  SIGN IS LEADING SEPARATE.
001520     05  TR-SHIP-SGST-TAX        PIC S9(7)V99
001530                                  SIGN IS LEADING SEPARATE.
001540     05  TR-SHIP-IGST-TAX        PIC S9(7)V99
001550                                  SIGN IS LEADING SEPARATE.
001560     05  TR-SHIP-UTGST-TAX       PIC S9(7)V99
001570                                  SIGN IS LEADING SEPARATE.
001580
001590*    ------------------------------------------------------------
001600*    TAX COLLECTED AT SOURCE - ACCUMULATED FILE-WIDE BY 2800-
001610*    ACCUM-TCS AND NEVER USED PER-LINE OTHERWISE.
001620*    ------------------------------------------------------------
001630*        TCS COLLECTED ON THIS LINE - ACCUMULATED FILE-WIDE BY
001640*        2800-ACCUM-TCS INTO WS-CTL-TCS-XXXX FOR THE SUMMARY
001650*        VOUCHER AT 3100; NEVER POSTED PER-LINE.
001660     05  TR-TCS-CGST-AMT         PIC S9(7)V99
001670                                  SIGN IS LEADING SEPARATE.
001680     05  TR-TCS-SGST-AMT         PIC S9(7)V99
001690                                  SIGN IS LEADING SEPARATE.
001700     05  TR-TCS-UTGST-AMT        PIC S9(7)V99
001710                                  SIGN IS LEADING SEPARATE.
001720     05  TR-TCS-IGST-AMT         PIC S9(7)V99
001730                                  SIGN IS LEADING SEPARATE.
001740
001750     05  FILLER                  PIC X(21).
