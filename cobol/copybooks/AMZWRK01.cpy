000100******************************************************************
000110*   AMZWRK01  --  WORKING STORAGE FOR AMZCNV01                  *
000120*   SWITCHES, CLASSIFICATION FLAGS, DATE-PARSE SCRATCH AREA,    *
000130*   BAD-DATA-TOLERANT WORKING AMOUNTS, GST LEDGER ACCUMULATORS  *
000140*   AND THE FILE-WIDE TCS CONTROL TOTALS/PER-ORDER TABLE.       *
000150******************************************************************
000160*   REVISION LOG
000170*   05 APR 23  RSM  AS-0117 - ORIGINAL WORKING STORAGE
000180*   19 JUN 23  RSM  AS-0142 - ADDED UTGST TOTAL LINE
000190*   03 NOV 23  KDN  AS-0233 - PER-ORDER TCS TABLE FOR THE
000200*                   SUMMARY JOURNAL VOUCHER BILL ALLOCATIONS
000210*   14 FEB 24  KDN  AS-0261 - Y2K-STYLE REVIEW OF THE 2-DIGIT
000220*                   DISPLAY-YEAR ROUTINE, NO CHANGE REQUIRED -
000230*                   FIELD IS 4-DIGIT ON INPUT, ONLY OUTPUT IS
000240*                   TRUNCATED TO 2 DIGITS PER MARKETPLACE FORMAT
000250*   03 JUN 24  RSM  AS-0287 - REBUILT WS-FMT-WORK SO THE COMPACT
000260*                   AMOUNT ROUTINE PICKS APART SIGN/WHOLE/CENTS
000270*                   WITH REDEFINES INSTEAD OF A THIRD-PARTY MATH
000280*                   LIBRARY - MATCHES THE PRINT-DATE PICK-APART
000290*                   TRICK ALREADY IN THE INVOICE DATE REDEFINES
000300*   10 JUN 24  RSM  AS-0287 - ADDED THE WS-DS-IN-R BREAKOUT AND
000310*                   GENERIC WS-DS-OUT-* FIELDS SO ALL THREE DATES
000320*                   SHARE ONE PARSE/FORMAT PARAGRAPH SET, PLUS
000330*                   TITLE-CASE AND QUANTITY SCRATCH FOR THE
000340*                   VOUCHER PARTY/INVENTORY LINES
000350*   24 JUN 24  RSM  AS-0287 - ADDED WS-TEXT-WORK FOR THE VOUCHER-
000360*                   HEADER/LEDGER-LINE TAG SCRATCH AND THE
000370*                   WS-DEBUG-TOTALS-TEXT GROUP THE CLOSING DEBUG
000380*                   TRAILER USES TO PRINT THE FOUR TCS TOTALS
000390*   01 JUL 24  RSM  AS-0299 - PULLED THE RUN COUNTERS AND THE TWO
000400*                  LEAST-USED SWITCHES OUT OF THEIR GROUPS TO
000410*                  STANDALONE 77-LEVELS, THE OLD HOUSEWARES-
000420*                  DIVISION COPYBOOK HABIT THIS SHOP NEVER
000430*                  DROPPED AFTER THE RETAIL-LEDGER REWRITE
000440******************************************************************
000450
000460*    ------------------------------------------------------------
000470*    STANDALONE 77-LEVEL SCRATCH ITEMS.  THESE NEVER MOVE AS A
000480*    GROUP AND NEVER GET INITIALIZED BY A GROUP-LEVEL MOVE, SO
000490*    THEY LIVE OUTSIDE ANY 01-LEVEL RECORD - THE OLD HOUSEWARES-
000500*    DIVISION COPYBOOK STYLE THIS SHOP STANDARDIZED ON BEFORE THE
000510*    RETAIL-LEDGER REWRITE.
000520*    ------------------------------------------------------------
000530*        INPUT RECORD COUNT FOR THE CLOSING DEBUG TRAILER - NEVER
000540*        RESET MID-RUN.
000550 77  WS-REC-CTR              PIC 9(07)   COMP  VALUE ZERO.
000560 77  WS-TCS-SUB              PIC 9(04)   COMP  VALUE ZERO.
000570 77  WS-ORDER-CTR            PIC 9(04)   COMP  VALUE ZERO.
000580 77  WS-MONTH-SUB            PIC 9(02)   COMP  VALUE ZERO.
000590*        SET BY 2200 WHEN THE TRANS-TYPE IS REFUND OR CANCEL - USED
000600*        LATER TO DECIDE THE DEEMED-POSITIVE SIGN FLIP AT 2520.
000610 77  WS-REFUND-SW            PIC X(03)   VALUE "NO".
000620     88  WS-IS-REFUND                    VALUE "YES".
000630*        SET ONCE ANY LINE ON THE FILE CARRIES A NON-ZERO UTGST
000640*        FIGURE - CONTROLS WHETHER 3100 EMITS THE UTGST OFFSET LINE
000650*        AT ALL (MOST SELLERS NEVER SEE A UNION-TERRITORY ORDER).
000660 77  WS-UTGST-PRESENT-SW     PIC X(03)   VALUE "NO".
000670     88  WS-UTGST-PRESENT                VALUE "YES".
000680
000690 01  WS-SWITCHES.
000700*        THE 0100-MAIN-DRIVER END-OF-FILE FLAG - FLIPPED BY THE
000710*        AT END CLAUSE ON THE TRANS-MASTER READ.
000720     05  WS-MORE-RECS            PIC X(03)   VALUE "YES".
000730         88  WS-NO-MORE-RECS                 VALUE "NO".
000740*        SET BY 2600 - SHIP-FROM-STATE VS. SHIP-TO-STATE, BOTH
000750*        ALREADY FOLDED TO UPPER CASE.
000760     05  WS-INTERSTATE-SW        PIC X(03)   VALUE "NO".
000770         88  WS-IS-INTERSTATE                VALUE "YES".
000780     05  FILLER                  PIC X(01).
000790
000800 01  WS-CLASSIFICATION.
000810     05  WS-TRANS-TYPE-UC        PIC X(20).
000820         88  WS-TT-REFUND             VALUE "REFUND".
000830         88  WS-TT-FREEREPLACEMENT    VALUE "FREEREPLACEMENT".
000840         88  WS-TT-CANCEL             VALUE "CANCEL".
000850*        NO 88-LEVEL FOR "SHIPMENT" - AN ORDINARY SHIPMENT FALLS
000860*        THROUGH THE 2200 EVALUATE'S WHEN OTHER LIKE ANY OTHER
000870*        TRANSACTION TYPE THE MARKETPLACE FEED MIGHT EVER SEND.
000880*        THE BOOKKEEPING SYSTEM'S VOUCHER-TYPE TAG TEXT, SET BY
000890*        WHICHEVER 88-LEVEL ABOVE FIRED (2200).
000900     05  WS-VOUCHER-TYPE-NAME    PIC X(20).
000910*        UPPER-CASED COPIES OF THE TWO GEOGRAPHY FIELDS, USED ONLY
000920*        FOR THE INTERSTATE COMPARE - THE RAW MIXED-CASE VALUES ARE
000930*        WHAT GOES ON THE VOUCHER ITSELF.
000940     05  WS-SHIP-FROM-UC         PIC X(25).
000950     05  WS-SHIP-TO-UC           PIC X(25).
000960     05  WS-SHIP-TO-TITLE-CASE   PIC X(25).
000970*        CARRIED FOR A FUTURE EXPORT-SELLER BUILD - ALWAYS SPACES
000980*        ON THIS FEED TODAY (SEE WS-FX-COUNTRY IN AMZOUT01).
000990     05  WS-COUNTRY-CODE         PIC X(02)   VALUE SPACES.
001000     05  FILLER                  PIC X(01).
001010
001020*    ------------------------------------------------------------
001030*    TITLE-CASE SCRATCH FOR THE SHIP-TO STATE (2220/2225) -
001040*    WORD-BOUNDARY FLAG WALKS THE FIELD ONE BYTE AT A TIME.
001050*    ------------------------------------------------------------
001060 01  WS-TITLE-CASE-WORK.
001070     05  WS-TC-SUB               PIC 9(02) COMP  VALUE ZERO.
001080     05  WS-TC-PREV-SPACE-SW     PIC X(01)   VALUE "Y".
001090     05  FILLER                  PIC X(01).
001100
001110*    ------------------------------------------------------------
001120*    LINE ITEM QUANTITY, DEFAULTED AND EDITED FOR TAG TEXT
001130*    ------------------------------------------------------------
001140 01  WS-QTY-WORK.
001150*        DEFAULTED TO 1 BY 2050 WHEN TR-QUANTITY FAILS ITS NUMERIC/
001160*        POSITIVE TEST.
001170     05  WS-QTY-VALUE            PIC 9(05)   VALUE ZERO.
001180*        ZERO-SUPPRESSED AND RE-EDITED INTO WS-QTY-DISPLAY FOR THE
001190*        VOUCHER'S INVENTORY-LINE TAG TEXT.
001200     05  WS-QTY-ED               PIC Z(4)9   VALUE ZERO.
001210     05  WS-QTY-DISPLAY          PIC X(05)   VALUE SPACES.
001220     05  FILLER                  PIC X(01).
001230
001240*    ------------------------------------------------------------
001250*    BAD-DATA-TOLERANT WORKING COPIES OF THE 13 PARSED AMOUNTS
001260*    (2110-PARSE-AMOUNTS ZEROES ANY FIELD THAT TESTS NOT NUMERIC
001270*    OR IS ALL SPACES BEFORE THIS GROUP IS TOUCHED AGAIN)
001280*    ------------------------------------------------------------
001290 01  WS-WORK-AMOUNTS.
001300     05  WS-W-PRINCIPAL-AMT      PIC S9(9)V99  VALUE ZERO.
001310     05  WS-W-INVOICE-AMT        PIC S9(9)V99  VALUE ZERO.
001320     05  WS-W-CGST-TAX           PIC S9(7)V99  VALUE ZERO.
001330     05  WS-W-SGST-TAX           PIC S9(7)V99  VALUE ZERO.
001340     05  WS-W-IGST-TAX           PIC S9(7)V99  VALUE ZERO.
001350     05  WS-W-UTGST-TAX          PIC S9(7)V99  VALUE ZERO.
001360     05  WS-W-SHIP-AMT-BASIS     PIC S9(7)V99  VALUE ZERO.
001370     05  WS-W-SHIP-PROMO-DISC    PIC S9(7)V99  VALUE ZERO.
001380     05  WS-W-SHIP-PROMO-TAX     PIC S9(7)V99  VALUE ZERO.
001390     05  WS-W-SHIP-CGST-TAX      PIC S9(7)V99  VALUE ZERO.
001400     05  WS-W-SHIP-SGST-TAX      PIC S9(7)V99  VALUE ZERO.
001410     05  WS-W-SHIP-IGST-TAX      PIC S9(7)V99  VALUE ZERO.
001420     05  WS-W-SHIP-UTGST-TAX     PIC S9(7)V99  VALUE ZERO.
001430     05  FILLER                  PIC X(01).
001440
001450 01  WS-WORK-TCS-AMOUNTS.
001460     05  WS-W-TCS-CGST-AMT       PIC S9(7)V99  VALUE ZERO.
001470     05  WS-W-TCS-SGST-AMT       PIC S9(7)V99  VALUE ZERO.
001480     05  WS-W-TCS-UTGST-AMT      PIC S9(7)V99  VALUE ZERO.
001490     05  WS-W-TCS-IGST-AMT       PIC S9(7)V99  VALUE ZERO.
001500     05  FILLER                  PIC X(01).
001510
001520*    ------------------------------------------------------------
001530*    LEDGER AMOUNTS COMPUTED PER RECORD BY 2400-2700
001540*    ------------------------------------------------------------
001550 01  WS-LEDGER-AMOUNTS.
001560     05  WS-PARTY-AMT            PIC S9(9)V99  VALUE ZERO.
001570     05  WS-GST-IGST-TOTAL       PIC S9(9)V99  VALUE ZERO.
001580     05  WS-GST-CGST-TOTAL       PIC S9(9)V99  VALUE ZERO.
001590     05  WS-GST-SGST-TOTAL       PIC S9(9)V99  VALUE ZERO.
001600     05  WS-GST-UTGST-TOTAL      PIC S9(9)V99  VALUE ZERO.
001610*        SET TO WS-LN-SALES-INTER OR WS-LN-SALES-LOCAL AT 2700,
001620*        DEPENDING ON WS-IS-INTERSTATE.
001630     05  WS-INV-SALES-LEDGER     PIC X(30)     VALUE SPACES.
001640     05  FILLER                  PIC X(01).
001650
001660*    ------------------------------------------------------------
001670*    TCS CONTROL TOTALS - FILE-WIDE, WRITTEN ONCE AT 3100
001680*    ------------------------------------------------------------
001690 01  WS-TCS-CONTROL-TOTALS.
001700     05  WS-CTL-TCS-CGST         PIC S9(9)V99  VALUE ZERO.
001710     05  WS-CTL-TCS-SGST         PIC S9(9)V99  VALUE ZERO.
001720     05  WS-CTL-TCS-UTGST        PIC S9(9)V99  VALUE ZERO.
001730     05  WS-CTL-TCS-IGST         PIC S9(9)V99  VALUE ZERO.
001740*        SUM OF ALL FOUR TCS HEADS ABOVE - GATES WHETHER 3100 EVEN
001750*        WRITES A SUMMARY VOUCHER (A RUN WITH NO TCS COLLECTED WRITES
001760*        NONE).
001770     05  WS-CTL-GRAND-TOTAL      PIC S9(9)V99  VALUE ZERO.
001780     05  FILLER                  PIC X(01).
001790
001800*    ------------------------------------------------------------
001810*    ONE ENTRY PER DISTINCT ORDER ID SEEN, HOLDING THE ORDER'S
001820*    TCS SUB-TOTAL FOR THE SUMMARY VOUCHER'S BILL ALLOCATIONS.
001830*    3000 ORDERS PER RUN IS THE SHOP'S BUSIEST-DAY WATERMARK
001840*    PLUS HEADROOM (AS-0233 SIZING NOTE, KDN).
001850*    ------------------------------------------------------------
001860 01  WS-ORDER-TCS-TABLE-DATA.
001870     05  WS-OT-ENTRY OCCURS 3000 TIMES.
001880*        TABLE KEY - ONE ROW PER DISTINCT ORDER, BUILT BY 2800 AS
001890*        THE FILE IS READ, SEARCHED LINEARLY BY 3110 SO EACH BILL
001900*        ALLOCATION LINE CAN CARRY ITS OWN ORDER'S TCS SHARE.
001910         10  WS-OT-ORDER-ID      PIC X(25).
001920         10  WS-OT-TCS-TOTAL     PIC S9(9)V99.
001930     05  FILLER                  PIC X(01).
001940
001950*    ------------------------------------------------------------
001960*    DATE PARSE SCRATCH PAD - LOADED BY 2120-PARSE-ONE-DATE,
001970*    THEN COPIED BY THE CALLER INTO ITS OWN RESULT GROUP BELOW.
001980*    ------------------------------------------------------------
001990 01  WS-DATE-SCRATCH.
002000     05  WS-DS-IN                PIC X(16).
002010     05  WS-DS-IN-R         REDEFINES WS-DS-IN.
002020*        DD/MM/YYYY[ HH:MM] BROKEN OUT BY POSITION - THE SAME
002030*        REDEFINES IDIOM AS TR-INVOICE-DATE-R, JUST RENAMED FOR THE
002040*        SHARED SCRATCH COPY.
002050         10  WS-DSIN-DD          PIC X(02).
002060         10  FILLER              PIC X(01).
002070         10  WS-DSIN-MM          PIC X(02).
002080         10  FILLER              PIC X(01).
002090         10  WS-DSIN-YYYY        PIC X(04).
002100         10  FILLER              PIC X(01).
002110         10  WS-DSIN-HH          PIC X(02).
002120         10  WS-DSIN-COLON       PIC X(01).
002130         10  WS-DSIN-MI          PIC X(02).
002140*        NUMERIC RESULT FIELDS LOADED BY 2125 ONCE THE TWO GUARD
002150*        CLAUSES PASS - ZERO/SPACE UNTIL THEN.
002160     05  WS-DS-DD                PIC 9(02)   VALUE ZERO.
002170     05  WS-DS-MM                PIC 9(02)   VALUE ZERO.
002180     05  WS-DS-YYYY              PIC 9(04)   VALUE ZERO.
002190     05  WS-DS-HH                PIC 9(02)   VALUE ZERO.
002200     05  WS-DS-MI                PIC 9(02)   VALUE ZERO.
002210*        THE CALLER'S SIGNAL THAT THE PARSE SUCCEEDED - A BLANK OR
002220*        GARBLED SOURCE DATE LEAVES THIS "NO" AND EVERY RESULT FIELD
002230*        AT ITS DEFAULT.
002240     05  WS-DS-VALID-SW          PIC X(03)   VALUE "NO".
002250         88  WS-DS-VALID                     VALUE "YES".
002260     05  WS-DS-HH12              PIC 9(02)   VALUE ZERO.
002270     05  WS-DS-AMPM              PIC X(02)   VALUE SPACES.
002280*        LOOKED UP FROM WS-MONTH-NAME-TBL BY 2140/2150 ONLY - NEVER
002290*        SET DIRECTLY.
002300     05  WS-DS-MONTH-ABBR        PIC X(03)   VALUE SPACES.
002310*        THE THREE OUTPUT SHAPES 2140/2150 BUILD FROM THE NUMERIC
002320*        FIELDS ABOVE - YYYYMMDD, "DD Mon YY", AND THE FULL VOUCHER
002330*        TIMESTAMP STRING.
002340     05  WS-DS-OUT-COMPACT       PIC X(08)   VALUE SPACES.
002350     05  WS-DS-OUT-DISPLAY       PIC X(09)   VALUE SPACES.
002360     05  WS-DS-OUT-TIMESTAMP     PIC X(24)   VALUE SPACES.
002370     05  WS-DS-OUT-NUMERIC       PIC 9(12) COMP  VALUE ZERO.
002380     05  FILLER                  PIC X(01).
002390
002400*    THREE RESULT HOLDING AREAS, ONE PER SOURCE DATE FIELD, ALL
002410*    THE SAME SHAPE, LOADED FROM WS-DATE-SCRATCH AFTER EACH CALL
002420*    TO 2120-PARSE-ONE-DATE.
002430 01  WS-INV-DATE-RESULT.
002440*        LOADED FROM WS-DATE-SCRATCH RIGHT AFTER 2120 PARSES
002450*        TR-INVOICE-DATE - SURVIVES THE NEXT CALL TO 2120 FOR A
002460*        DIFFERENT SOURCE FIELD, WHICH THE SHARED SCRATCH PAD DOES NOT.
002470     05  WS-INVR-COMPACT         PIC X(08)   VALUE SPACES.
002480     05  WS-INVR-DISPLAY         PIC X(09)   VALUE SPACES.
002490     05  WS-INVR-TIMESTAMP       PIC X(24)   VALUE SPACES.
002500     05  WS-INVR-NUMERIC         PIC 9(12) COMP  VALUE ZERO.
002510     05  FILLER                  PIC X(01).
002520
002530 01  WS-ORD-DATE-RESULT.
002540*        SAME IDEA, LOADED AFTER THE CALL THAT PARSES TR-ORDER-DATE.
002550     05  WS-ORDR-COMPACT         PIC X(08)   VALUE SPACES.
002560     05  WS-ORDR-DISPLAY         PIC X(09)   VALUE SPACES.
002570     05  WS-ORDR-TIMESTAMP       PIC X(24)   VALUE SPACES.
002580     05  WS-ORDR-NUMERIC         PIC 9(12) COMP  VALUE ZERO.
002590     05  FILLER                  PIC X(01).
002600
002610 01  WS-CN-DATE-RESULT.
002620*        SAME IDEA AGAIN, FOR TR-CREDIT-NOTE-DATE - STAYS AT ITS
002630*        SPACE/ZERO DEFAULT ON A STRAIGHT SHIPMENT LINE.
002640     05  WS-CNR-COMPACT          PIC X(08)   VALUE SPACES.
002650     05  WS-CNR-DISPLAY          PIC X(09)   VALUE SPACES.
002660     05  WS-CNR-TIMESTAMP        PIC X(24)   VALUE SPACES.
002670     05  WS-CNR-NUMERIC          PIC 9(12) COMP  VALUE ZERO.
002680     05  FILLER                  PIC X(01).
002690
002700 01  WS-VCH-DATE-RESULT.
002710*        THE VOUCHER-DATE RESULT - ALWAYS TAKEN FROM WHICHEVER OF
002720*        THE THREE ABOVE THE 2200 EVALUATE PICKS FOR THIS RECORD.
002730     05  WS-VCHR-COMPACT         PIC X(08)   VALUE SPACES.
002740     05  WS-VCHR-DISPLAY         PIC X(09)   VALUE SPACES.
002750     05  WS-VCHR-TIMESTAMP       PIC X(24)   VALUE SPACES.
002760     05  FILLER                  PIC X(01).
002770
002780*    ------------------------------------------------------------
002790*    MIN/MAX INVOICE DATE ACROSS THE WHOLE FILE (TCS VOUCHER)
002800*    ------------------------------------------------------------
002810 01  WS-MINMAX-DATES.
002820*        HIGH-VALUE-SEEDED SO THE FIRST RECORD'S DATE ALWAYS BEATS
002830*        IT ON THE FIRST COMPARE AT 2800.
002840     05  WS-MIN-INV-DATE-NUM     PIC 9(12) COMP  VALUE 999999999999.
002850     05  WS-MAX-INV-DATE-NUM     PIC 9(12) COMP  VALUE ZERO.
002860     05  FILLER                  PIC X(01).
002870 01  WS-MINMAX-RESULTS.
002880*        FORMATTED ONLY ONCE, AT 3100, FROM THE WINNING NUMERIC
002890*        VALUES ABOVE - NOT MAINTAINED PER RECORD.
002900     05  WS-MIN-COMPACT          PIC X(08)   VALUE SPACES.
002910     05  WS-MIN-TIMESTAMP        PIC X(24)   VALUE SPACES.
002920     05  WS-MAX-COMPACT          PIC X(08)   VALUE SPACES.
002930     05  WS-MAX-TIMESTAMP        PIC X(24)   VALUE SPACES.
002940     05  FILLER                  PIC X(01).
002950
002960*    ------------------------------------------------------------
002970*    MONTH ABBREVIATION TABLE, ANATOMY OF CP2's PARK-PRICE TABLE
002980*    (SAME REDEFINES-OVER-FILLER-LIST TECHNIQUE) - INDEXED BY
002990*    WS-DS-MM.
003000*    ------------------------------------------------------------
003010*    MIXED CASE ON PURPOSE (NOT "JAN".."DEC") - THE MARKETPLACE'S
003020*    OWN DISPLAY DATE AND NARRATION TIMESTAMP BOTH WANT THE
003030*    ABBREVIATION TITLE-CASED ("05 Apr 23", "Apr  05 2024 ..."),
003040*    AND NEITHER 2140 NOR 2150 DOES ANY CASE-FOLDING OF ITS OWN
003050*    ON THE WAY OUT (AS-0261).
003060 01  WS-MONTH-NAMES-LIST.
003070     05  FILLER   PIC X(03)  VALUE "Jan".
003080     05  FILLER   PIC X(03)  VALUE "Feb".
003090     05  FILLER   PIC X(03)  VALUE "Mar".
003100     05  FILLER   PIC X(03)  VALUE "Apr".
003110     05  FILLER   PIC X(03)  VALUE "May".
003120     05  FILLER   PIC X(03)  VALUE "Jun".
003130     05  FILLER   PIC X(03)  VALUE "Jul".
003140     05  FILLER   PIC X(03)  VALUE "Aug".
003150     05  FILLER   PIC X(03)  VALUE "Sep".
003160     05  FILLER   PIC X(03)  VALUE "Oct".
003170     05  FILLER   PIC X(03)  VALUE "Nov".
003180     05  FILLER   PIC X(03)  VALUE "Dec".
003190     05  FILLER   PIC X(01)  VALUE SPACE.
003200 01  WS-MONTH-NAMES  REDEFINES WS-MONTH-NAMES-LIST.
003210     05  WS-MONTH-NAME-TBL  PIC X(03)  OCCURS 12 TIMES.
003220     05  FILLER              PIC X(01).
003230
003240*    ------------------------------------------------------------
003250*    AMOUNT FORMATTING WORK FIELDS (2160/2170)
003260*    ------------------------------------------------------------
003270 01  WS-FMT-WORK.
003280*        THE ONE AMOUNT BEING FORMATTED ON THIS CALL TO 2160/2170 -
003290*        CALLER LOADS IT, PARAGRAPH NEVER TOUCHES ANY OTHER WS-W-*
003300*        FIELD.
003310     05  WS-FMT-SOURCE-AMT       PIC S9(9)V99  VALUE ZERO.
003320     05  WS-FMT-PROMO-SPLIT      PIC S9(9)V999 VALUE ZERO.
003330*        SIGN STRIPPED OFF SEPARATELY (2170 TESTS THE SOURCE FIELD
003340*        FOR NEGATIVE BEFORE THIS MOVE) SO THE REDEFINES BELOW CAN
003350*        PICK APART WHOLE RUPEES FROM PAISE WITHOUT A SIGN BYTE IN
003360*        THE WAY.
003370     05  WS-FMT-ABS-AMT          PIC 9(9)V99   VALUE ZERO.
003380     05  WS-FMT-ABS-AMT-R   REDEFINES WS-FMT-ABS-AMT.
003390         10  WS-FMT-ABS-INT      PIC 9(9).
003400         10  WS-FMT-ABS-CENTS    PIC 9(2).
003410         10  WS-FMT-ABS-CENTS-R  REDEFINES WS-FMT-ABS-CENTS.
003420             15  WS-FMT-CENTS-TENS   PIC 9.
003430             15  WS-FMT-CENTS-UNITS  PIC 9.
003440     05  WS-FMT-ABS-INT-ED       PIC Z(8)9     VALUE ZERO.
003450     05  WS-FMT-EDIT-FIELD       PIC -(9)9.99  VALUE ZERO.
003460*        THE THREE OUTPUT SHAPES A CALLER MAY ASK FOR - FORCED
003470*        (ALWAYS TWO DECIMALS, NO COMMAS), COMPACT (TRAILING .00
003480*        DROPPED), AND ITS OWN SCRATCH COPY FOR THE STRING VERB.
003490     05  WS-FMT-AMT-FORCED       PIC X(15)   VALUE SPACES.
003500     05  WS-FMT-AMT-COMPACT      PIC X(15)   VALUE SPACES.
003510     05  WS-FMT-AMT-COMPACT-TEMP PIC X(15)   VALUE SPACES.
003520     05  WS-CUR-LEDGER-AMT-TXT   PIC X(15)   VALUE SPACES.
003530*        SUBSCRIPT WORK FOR THE COMPACT-FORMAT TRIM LOOP AT 2170 -
003540*        COUNTS HOW MANY LEADING BLANKS TO SKIP.
003550     05  WS-FMT-LEAD-SPACES      PIC 9(02) COMP  VALUE ZERO.
003560     05  WS-FMT-START            PIC 9(02) COMP  VALUE ZERO.
003570     05  FILLER                  PIC X(01).
003580*    ------------------------------------------------------------
003590*    CURRENT SYSTEM DATE - THE 2-DIGIT-YEAR ACCEPT SPECIAL
003600*    REGISTER PLUS THE AS-0117 CENTURY WINDOW (SEE 1000-INIT)
003610*    ------------------------------------------------------------
003620 01  WS-SYS-DATE-6               PIC 9(06)   VALUE ZERO.
003630 01  WS-SYS-DATE-6R  REDEFINES WS-SYS-DATE-6.
003640*        ACCEPT FROM DATE GIVES A 2-DIGIT YEAR - THE AS-0117
003650*        CENTURY WINDOW AT 1000-INIT DECIDES 19 OR 20 BEFORE
003660*        WS-SYS-YYYY IS BUILT.
003670     05  WS-SYS-YY               PIC 9(02).
003680     05  WS-SYS-MM-6             PIC 9(02).
003690     05  WS-SYS-DD-6             PIC 9(02).
003700 01  WS-SYS-DATE.
003710*        RUN DATE, CENTURY-EXPANDED, PRINTED ON THE DEBUG TRAILER
003720*        ONLY - NEVER WRITTEN TO A VOUCHER.
003730     05  WS-SYS-YYYY             PIC 9(04)   VALUE ZERO.
003740     05  WS-SYS-MM               PIC 9(02)   VALUE ZERO.
003750     05  WS-SYS-DD               PIC 9(02)   VALUE ZERO.
003760     05  FILLER                  PIC X(01).
003770*    ------------------------------------------------------------
003780*    SHORT-LIVED TEXT SCRATCH FOR THE VOUCHER HEADER (2300) AND
003790*    THE LEDGER-LINE EMITTERS (2400-3110) - RELOADED FOR EVERY
003800*    RECORD/LEDGER SO NONE OF IT NEEDS TO SURVIVE A PERFORM.
003810*    ------------------------------------------------------------
003820 01  WS-TEXT-WORK.
003830*        SCRATCH COPY OF WHICHEVER DATE THE CURRENT VOUCHER USES,
003840*        RELOADED EVERY RECORD BEFORE 2300 BUILDS THE HEADER.
003850     05  WS-REFDATE-TXT          PIC X(08)   VALUE SPACES.
003860     05  WS-REFERENCE-TXT        PIC X(25)   VALUE SPACES.
003870     05  WS-VCHNUM-TXT           PIC X(25)   VALUE SPACES.
003880     05  WS-ISCANCEL-TXT         PIC X(03)   VALUE SPACES.
003890     05  WS-DEEMED-TXT           PIC X(03)   VALUE SPACES.
003900     05  WS-CUR-LEDGER-NAME      PIC X(30)   VALUE SPACES.
003910     05  WS-RATE-TXT             PIC X(15)   VALUE SPACES.
003920*        RESET "NO" BEFORE EVERY SEARCH OF WS-OT-ENTRY AT 3110 -
003930*        AN ORDER THAT NEVER APPEARED ON A TAXED LINE HAS NO ROW TO
003940*        FIND, AND ITS BILL ALLOCATION SIMPLY CARRIES ZERO.
003950     05  WS-OT-FOUND-SW          PIC X(03)   VALUE "NO".
003960     05  FILLER                  PIC X(01).
003970*    ------------------------------------------------------------
003980*    TCS TOTALS AS TEXT FOR THE DEBUG LOG'S END-OF-RUN TRAILER
003990*    ------------------------------------------------------------
004000 01  WS-DEBUG-TOTALS-TEXT.
004010*        THE FOUR RUN-TOTAL AMOUNTS, EDITED TO TEXT BY 3300 SO THE
004020*        DEBUG TRAILER CAN STRING THEM INTO ONE COMMA-DELIMITED LINE.
004030     05  WS-DBGT-CGST            PIC X(15)   VALUE SPACES.
004040     05  WS-DBGT-SGST            PIC X(15)   VALUE SPACES.
004050     05  WS-DBGT-UTGST           PIC X(15)   VALUE SPACES.
004060     05  WS-DBGT-IGST            PIC X(15)   VALUE SPACES.
004070     05  FILLER                  PIC X(01).
